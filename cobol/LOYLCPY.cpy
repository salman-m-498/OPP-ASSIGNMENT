000100*****************************************************************
000200*    LOYLCPY  --  LOYALTY ACCOUNT MASTER RECORD LAYOUT          *
000300*    ONE ENTRY PER CUSTOMER SEEN, MAINTAINED IN THE VRBLOY01    *
000400*    IN-MEMORY ACCOUNT TABLE AND SNAPSHOT TO LOYALTY.OUT BY     *
000500*    VRB100 900-WRITE-LOYALTY-SNAPSHOT AT END OF RUN.           *
000600*****************************************************************
000700 01  :TAG:-REC.
000800     05  CUSTOMER-ID             PIC X(10).
000900     05  CUSTOMER-NAME           PIC X(30).
001000     05  CURRENT-POINTS          PIC S9(07).
001100     05  LIFETIME-POINTS         PIC S9(07).
001200     05  TOTAL-RENTALS           PIC 9(05).
001300     05  VIP-FLAG                PIC X(01).
001400         88  VIP-MEMBER              VALUE 'Y'.
001500         88  NOT-VIP                 VALUE 'N'.
001600     05  FILLER                  PIC X(15).
