000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     VRBMNT01.
000300 AUTHOR.         D STOUT.
000400 INSTALLATION.   MARINA SYSTEMS GROUP.
000500 DATE-WRITTEN.   07/11/88.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*****************************************************************
000900*    VRBMNT01  --  VESSEL PREVENTIVE MAINTENANCE SCHEDULER      *
001000*
001100*    CALLED FROM VRB100 400-RETURN-RENTAL AFTER A VESSEL'S      *
001200*    RUNNING RENTAL COUNTER IS UPDATED.  HOLDS THE SHOP'S       *
001300*    PER-CATEGORY SERVICE-INTERVAL TABLE, BUILDS THE NEXT       *
001400*    GENERAL_INSPECTION MAINTENANCE-RECORD WHEN A VESSEL'S      *
001500*    COUNTER REACHES ITS INTERVAL, AND CARRIES THE FOUR         *
001600*    LIFECYCLE MOVES (START/COMPLETE/CANCEL/RESCHEDULE) THAT    *
001700*    A MAINTENANCE CLERK WOULD KEY AGAINST AN OPEN SCHEDULE     *
001800*    RECORD.  THIS RUN'S ONLY TRANSACTION SOURCE IS RENTALS.DAT *
001900*    SO ONLY THE SCHEDULE ENTRY POINT FIRES TODAY -- THE OTHER  *
002000*    THREE ARE CARRIED FOR THE DAY A MAINTENANCE-TRANSACTION    *
002100*    FEED IS ADDED TO THE NIGHTLY RUN.                          *
002200*
002300*    CHANGE LOG.                                                *
002400*    07/11/88  DS     INITIAL VERSION - SCHEDULE ENTRY ONLY.    *
002500*    02/09/89  DS     ADDED START/COMPLETE/CANCEL ENTRY PTS.    *
002600*    10/14/90  RGK    RESCHEDULE ENTRY POINT ADDED - CR 0098.   *
002700*    05/02/93  RGK    CATEGORY TABLE MOVED OFF EVALUATE, NOW    *
002800*                     A SEARCHED TABLE PER STD 93-11.           *
002900*    08/23/96  MDH    RECORD-ID COUNTER WIDENED TO 5 DIGITS.    *
003000*    12/29/98  KAL    Y2K REMEDIATION - SCHEDULED-DATE IS AN    *
003100*                     8-DIGIT CCYYMMDD FIELD, ADD-ONE-DAY       *
003200*                     ROUTINE REVIEWED, NO 2-DIGIT YEAR MATH    *
003300*                     FOUND IN THIS MODULE.  SIGNED OFF.        *
003400*    07/11/02  KAL    RENAMED WORK FIELDS PER STD 2002-04.      *
003500*    09/30/09  PDQ    LEAP-YEAR TEST ADDED TO ADD-ONE-DAY.      *
003600*    02/02/15  SGF    MINOR CLEANUP, NO LOGIC CHANGE.           *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-370.
004100 OBJECT-COMPUTER.  IBM-370.
004200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500 01  WS-PARA-NAME                PIC X(20) VALUE SPACES.
004600 01  WS-MNTC-SEQ                 PIC 9(5)     COMP VALUE 1001.
004700 01  WS-CAT-THRESH-TABLE.
004800     05  WS-CAT-THRESH-ENTRY     OCCURS 5 TIMES
004900                                  ASCENDING KEY IS WS-CAT-KEY
005000                                  INDEXED BY WS-CAT-IDX.
005100         10  WS-CAT-KEY          PIC X(15).
005200         10  WS-CAT-INTERVAL     PIC 9(4)     COMP.
005300 01  WS-DEFAULT-INTERVAL         PIC 9(4)     COMP VALUE 12.
005400 01  WS-WORK-AREA.
005500     05  WS-THRESHOLD            PIC 9(4)     COMP VALUE 0.
005600     05  WS-SEQ-DISPLAY          PIC 9(05)    VALUE 0.
005700     05  FILLER                  PIC X(10).
005800 01  WS-WORK-AREA-ALT REDEFINES WS-WORK-AREA.
005900     05  WS-THRESHOLD-BYTES      PIC X(02).
006000     05  WS-SEQ-DISPLAY-BYTES    PIC X(05).
006100     05  FILLER                  PIC X(10).
006200 01  WS-DATE-WORK.
006300     05  WS-WORK-CCYY            PIC 9(04).
006400     05  WS-WORK-MM              PIC 9(02).
006500     05  WS-WORK-DD              PIC 9(02).
006600 01  WS-DATE-ALT REDEFINES WS-DATE-WORK.
006700     05  WS-WORK-CCYYMMDD        PIC 9(08).
006800 01  WS-DAYS-IN-MONTH-TBL.
006900     05  WS-DAYS-IN-MONTH        OCCURS 12 TIMES PIC 9(02).
007000 01  WS-LEAP-WORK.
007100     05  WS-LEAP-QUOT-4          PIC 9(04)    COMP VALUE 0.
007200     05  WS-LEAP-REM-4           PIC 9(02)    COMP VALUE 0.
007300     05  WS-LEAP-QUOT-100        PIC 9(04)    COMP VALUE 0.
007400     05  WS-LEAP-REM-100         PIC 9(02)    COMP VALUE 0.
007500     05  WS-LEAP-QUOT-400        PIC 9(04)    COMP VALUE 0.
007600     05  WS-LEAP-REM-400         PIC 9(03)    COMP VALUE 0.
007700     05  FILLER                  PIC X(02).
007800 01  WS-MNTC-DUMP.
007900     05  WS-MNTC-DUMP-AREA       PIC X(62) VALUE SPACES.
008000 01  WS-MNTC-DUMP-ALT REDEFINES WS-MNTC-DUMP.
008100     05  WS-MNTC-DUMP-RAW        PIC X(62).
008200 LINKAGE SECTION.
008300 01  LK-MNTC-PARMS.
008400     05  LK-FUNCTION-CD          PIC X(01).
008500         88  LK-FN-SCHEDULE          VALUE 'S'.
008600         88  LK-FN-START             VALUE 'T'.
008700         88  LK-FN-COMPLETE          VALUE 'C'.
008800         88  LK-FN-CANCEL            VALUE 'X'.
008900         88  LK-FN-RESCHEDULE        VALUE 'R'.
009000     05  LK-VESSEL-ID            PIC X(06).
009100     05  LK-VESSEL-CATEGORY      PIC X(15).
009200     05  LK-VESSEL-RENTAL-CNT    PIC 9(4)     COMP.
009300     05  LK-RUN-DATE             PIC 9(08).
009400     05  LK-RESCHEDULE-DATE      PIC 9(08).
009500     05  LK-COMPLETE-COST        PIC 9(7)V99 COMP-3.
009600     05  LK-THRESHOLD-REACHED    PIC X(01).
009700     05  LK-VESSEL-MAKE-UNAVAIL  PIC X(01).
009800     05  LK-RETURN-CD            PIC S9(4)    COMP.
009900 01  LK-MAINT-REC.
010000     COPY MNTCCPY REPLACING ==:TAG:== BY ==LK-MAINT==.
010100 PROCEDURE DIVISION USING LK-MNTC-PARMS LK-MAINT-REC.
010200*
010300*    MAIN LINE -- ONE CALL PER FUNCTION CODE, TABLE LOADED ONCE
010400*
010500     IF WS-CAT-KEY (1) = SPACES
010600         PERFORM 050-LOAD-CAT-TABLE THRU 050-EXIT
010700     END-IF.
010800     MOVE 'N' TO LK-THRESHOLD-REACHED.
010900     MOVE 'N' TO LK-VESSEL-MAKE-UNAVAIL.
011000     MOVE ZERO TO LK-RETURN-CD.
011100     EVALUATE TRUE
011200         WHEN LK-FN-SCHEDULE
011300             PERFORM 100-CHECK-THRESHOLD THRU 100-EXIT
011400         WHEN LK-FN-START
011500             PERFORM 300-START-MAINT     THRU 300-EXIT
011600         WHEN LK-FN-COMPLETE
011700             PERFORM 400-COMPLETE-MAINT  THRU 400-EXIT
011800         WHEN LK-FN-CANCEL
011900             PERFORM 500-CANCEL-MAINT    THRU 500-EXIT
012000         WHEN LK-FN-RESCHEDULE
012100             PERFORM 600-RESCHED-MAINT   THRU 600-EXIT
012200         WHEN OTHER
012300             MOVE 16 TO LK-RETURN-CD
012400     END-EVALUATE.
012500     GOBACK.
012600*
012700 050-LOAD-CAT-TABLE.
012800*    SHOP'S SERVICE-INTERVAL TABLE, SEARCHED ASCENDING ON KEY.
012900     MOVE 'Boat           ' TO WS-CAT-KEY (1).
013000     MOVE 12                TO WS-CAT-INTERVAL (1).
013100     MOVE 'Fishing Charter' TO WS-CAT-KEY (2).
013200     MOVE 10                TO WS-CAT-INTERVAL (2).
013300     MOVE 'Jet Ski        ' TO WS-CAT-KEY (3).
013400     MOVE 15                TO WS-CAT-INTERVAL (3).
013500     MOVE 'Pontoon        ' TO WS-CAT-KEY (4).
013600     MOVE 10                TO WS-CAT-INTERVAL (4).
013700     MOVE 'Yacht          ' TO WS-CAT-KEY (5).
013800     MOVE 10                TO WS-CAT-INTERVAL (5).
013900     MOVE 31 TO WS-DAYS-IN-MONTH (1).
014000     MOVE 28 TO WS-DAYS-IN-MONTH (2).
014100     MOVE 31 TO WS-DAYS-IN-MONTH (3).
014200     MOVE 30 TO WS-DAYS-IN-MONTH (4).
014300     MOVE 31 TO WS-DAYS-IN-MONTH (5).
014400     MOVE 30 TO WS-DAYS-IN-MONTH (6).
014500     MOVE 31 TO WS-DAYS-IN-MONTH (7).
014600     MOVE 31 TO WS-DAYS-IN-MONTH (8).
014700     MOVE 30 TO WS-DAYS-IN-MONTH (9).
014800     MOVE 31 TO WS-DAYS-IN-MONTH (10).
014900     MOVE 30 TO WS-DAYS-IN-MONTH (11).
015000     MOVE 31 TO WS-DAYS-IN-MONTH (12).
015100 050-EXIT.
015200     EXIT.
015300*
015400 100-CHECK-THRESHOLD.
015500*    STD 93-11 -- SEARCH THE INTERVAL TABLE, FALL BACK TO THE
015600*    DEFAULT WHEN THE VESSEL'S CATEGORY ISN'T ONE WE STOCK.
015700     MOVE '100-CHECK-THRESHOLD' TO WS-PARA-NAME.
015800     SEARCH ALL WS-CAT-THRESH-ENTRY
015900         AT END
016000             MOVE WS-DEFAULT-INTERVAL TO WS-THRESHOLD
016100         WHEN WS-CAT-KEY (WS-CAT-IDX) = LK-VESSEL-CATEGORY
016200             MOVE WS-CAT-INTERVAL (WS-CAT-IDX) TO WS-THRESHOLD
016300     END-SEARCH.
016400     IF LK-VESSEL-RENTAL-CNT >= WS-THRESHOLD
016500         PERFORM 200-SCHEDULE-MAINT THRU 200-EXIT
016600         MOVE 'Y' TO LK-THRESHOLD-REACHED
016700         MOVE 'Y' TO LK-VESSEL-MAKE-UNAVAIL
016800     END-IF.
016900 100-EXIT.
017000     EXIT.
017100*
017200 200-SCHEDULE-MAINT.
017300*    BUILD THE RECORD-ID, SET TOMORROW'S DATE AND SCHEDULED
017400*    STATUS, RESET THE VESSEL'S RUNNING COUNTER TO ZERO.
017500     MOVE '200-SCHEDULE-MAINT' TO WS-PARA-NAME.
017600     MOVE WS-MNTC-SEQ TO WS-SEQ-DISPLAY.
017700     MOVE SPACES TO RECORD-ID.
017800     STRING 'MR' WS-SEQ-DISPLAY DELIMITED BY SIZE
017900         INTO RECORD-ID.
018000     ADD 1 TO WS-MNTC-SEQ.
018100     MOVE LK-VESSEL-ID TO VESSEL-ID.
018200     MOVE 'GENERAL_INSPECTION' TO MAINT-TYPE.
018300     MOVE LK-RUN-DATE TO WS-WORK-CCYYMMDD.
018400     PERFORM 700-ADD-ONE-DAY THRU 700-EXIT.
018500     MOVE WS-WORK-CCYYMMDD TO SCHEDULED-DATE.
018600     SET MNTC-SCHEDULED TO TRUE.
018700     MOVE ZERO TO COST.
018800     MOVE LK-MAINT-REC TO WS-MNTC-DUMP-AREA.
018900 200-EXIT.
019000     EXIT.
019100*
019200 300-START-MAINT.
019300*    SCHEDULED MOVES TO IN_PROGRESS WHEN THE CLERK BEGINS WORK.
019400     MOVE '300-START-MAINT' TO WS-PARA-NAME.
019500     IF MNTC-SCHEDULED
019600         SET MNTC-IN-PROGRESS TO TRUE
019700     ELSE
019800         MOVE 20 TO LK-RETURN-CD
019900     END-IF.
020000 300-EXIT.
020100     EXIT.
020200*
020300 400-COMPLETE-MAINT.
020400*    IN_PROGRESS MOVES TO COMPLETED, COST POSTED FROM THE CLERK.
020500     MOVE '400-COMPLETE-MAINT' TO WS-PARA-NAME.
020600     IF MNTC-IN-PROGRESS
020700         SET MNTC-COMPLETED TO TRUE
020800         MOVE LK-COMPLETE-COST TO COST
020900     ELSE
021000         MOVE 21 TO LK-RETURN-CD
021100     END-IF.
021200 400-EXIT.
021300     EXIT.
021400*
021500 500-CANCEL-MAINT.
021600*    ONLY AN OPEN (SCHEDULED) RECORD MAY BE CANCELLED.
021700     MOVE '500-CANCEL-MAINT' TO WS-PARA-NAME.
021800     IF MNTC-SCHEDULED
021900         SET MNTC-CANCELLED TO TRUE
022000     ELSE
022100         MOVE 22 TO LK-RETURN-CD
022200     END-IF.
022300 500-EXIT.
022400     EXIT.
022500*
022600 600-RESCHED-MAINT.
022700*    MOVES THE SCHEDULED DATE OUT, STATUS STAYS SCHEDULED.
022800     MOVE '600-RESCHED-MAINT' TO WS-PARA-NAME.
022900     IF MNTC-SCHEDULED
023000         MOVE LK-RESCHEDULE-DATE TO SCHEDULED-DATE
023100     ELSE
023200         MOVE 23 TO LK-RETURN-CD
023300     END-IF.
023400 600-EXIT.
023500     EXIT.
023600*
023700 700-ADD-ONE-DAY.
023800*    CLASSIC ADD-A-DAY ROUTINE -- CASCADES DAY INTO MONTH INTO
023900*    YEAR, WITH A LEAP-YEAR TEST ON FEBRUARY.
024000     MOVE '700-ADD-ONE-DAY' TO WS-PARA-NAME.
024100     ADD 1 TO WS-WORK-DD.
024200     IF WS-WORK-MM = 2
024300         DIVIDE WS-WORK-CCYY BY 4   GIVING WS-LEAP-QUOT-4
024400             REMAINDER WS-LEAP-REM-4
024500         DIVIDE WS-WORK-CCYY BY 100 GIVING WS-LEAP-QUOT-100
024600             REMAINDER WS-LEAP-REM-100
024700         DIVIDE WS-WORK-CCYY BY 400 GIVING WS-LEAP-QUOT-400
024800             REMAINDER WS-LEAP-REM-400
024900         IF (WS-LEAP-REM-4 = 0 AND WS-LEAP-REM-100 NOT = 0)
025000            OR WS-LEAP-REM-400 = 0
025100             IF WS-WORK-DD > 29
025200                 MOVE 1 TO WS-WORK-DD
025300                 ADD 1 TO WS-WORK-MM
025400             END-IF
025500         ELSE
025600             IF WS-WORK-DD > WS-DAYS-IN-MONTH (WS-WORK-MM)
025700                 MOVE 1 TO WS-WORK-DD
025800                 ADD 1 TO WS-WORK-MM
025900             END-IF
026000         END-IF
026100     ELSE
026200         IF WS-WORK-DD > WS-DAYS-IN-MONTH (WS-WORK-MM)
026300             MOVE 1 TO WS-WORK-DD
026400             ADD 1 TO WS-WORK-MM
026500         END-IF
026600     END-IF.
026700     IF WS-WORK-MM > 12
026800         MOVE 1 TO WS-WORK-MM
026900         ADD 1 TO WS-WORK-CCYY
027000     END-IF.
027100 700-EXIT.
027200     EXIT.
