000100*****************************************************************
000200*    RCPTCPY  --  PAYMENT RECEIPT RECORD LAYOUT                 *
000300*    WRITTEN BY VRB100 300-POST-RECEIPT FOR EVERY PRICED        *
000400*    (NON-CANCELLED) RENTAL.  RCPT-LATE-FLAG IS SET WHEN AN     *
000500*    OVERDUE/EXTENSION CHARGE WAS FOLDED INTO THE RECEIPT'S     *
000600*    FINAL-AMOUNT AT RETURN TIME.                               *
000700*****************************************************************
000800 01  :TAG:-REC.
000900     05  RECEIPT-ID              PIC X(09).
001000     05  RENTAL-ID               PIC X(08).
001100     05  CUSTOMER-ID             PIC X(10).
001200     05  BASE-AMOUNT             PIC 9(07)V99 COMP-3.
001300     05  ADDON-AMOUNT            PIC 9(07)V99 COMP-3.
001400     05  MEMBER-DISCOUNT         PIC 9(07)V99 COMP-3.
001500     05  TAX-AMOUNT              PIC 9(07)V99 COMP-3.
001600     05  FINAL-AMOUNT            PIC 9(07)V99 COMP-3.
001700     05  LOYALTY-POINTS          PIC S9(05).
001800     05  PAYMENT-METHOD          PIC X(10).
001900     05  RCPT-LATE-FLAG          PIC X(01).
002000         88  RCPT-IS-LATE            VALUE 'Y'.
002100         88  RCPT-NOT-LATE           VALUE 'N'.
002200     05  FILLER                  PIC X(09).
