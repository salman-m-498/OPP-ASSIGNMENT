000100*****************************************************************
000200*    REVWCPY  --  REVIEW RECORD LAYOUT                          *
000300*    ONE PER ACCEPTED REVIEW.  VRBREV01 ASSIGNS REVIEW-ID AND
000400*    VRB100 480-POST-REVIEW WRITES THE ROW TO REVIEWS.OUT SO    *
000500*    VRB200 CAN ROLL UP AVERAGE RATING BY VESSEL TYPE LATER.    *
000600*****************************************************************
000700 01  :TAG:-REC.
000800     05  REVIEW-ID               PIC X(06).
000900     05  CUSTOMER-ID             PIC X(10).
001000     05  RENTAL-ID               PIC X(08).
001100     05  VESSEL-TYPE             PIC X(30).
001200     05  RATING                  PIC 9(01).
001300     05  FILLER                  PIC X(25).
