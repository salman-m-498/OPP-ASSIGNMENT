000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     VRBREV01.
000300 AUTHOR.         J TATE.
000400 INSTALLATION.   MARINA SYSTEMS GROUP.
000500 DATE-WRITTEN.   03/08/90.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*****************************************************************
000900*    VRBREV01  --  CUSTOMER REVIEW VALIDATOR                    *
001000*
001100*    CALLED FROM VRB100 480-POST-REVIEW FOR A REVIEW-SUBMISSION
001200*    TRANSACTION.  ENFORCES THE THREE REVIEW RULES -- RATING
001300*    MUST BE A WHOLE NUMBER 1 THROUGH 5, THE RENTAL BEING
001400*    REVIEWED MUST ALREADY BE COMPLETED, AND A RENTAL MAY BE
001500*    REVIEWED ONLY ONCE.  ON ACCEPTANCE, ASSIGNS THE NEXT
001600*    REVIEW-ID FOR VRB100 TO WRITE TO REVIEWS.OUT.  AVERAGE
001700*    RATING BY VESSEL TYPE IS ROLLED UP LATER BY VRB200 OFF
001800*    REVIEWS.OUT ITSELF -- THIS MODULE DOES NOT KEEP THAT
001900*    AGGREGATE.
002000*
002100*    CHANGE LOG.                                                *
002200*    03/08/90  JT     INITIAL VERSION.                          *
002300*    07/21/91  JT     DUPLICATE-REVIEW TABLE ADDED - CR 0144.   *
002400*    02/09/94  MDH    COMPLETED-RENTAL-ONLY CHECK ADDED PER
002500*                     CUSTOMER SERVICE REQUEST 94-08.           *
002600*    12/29/98  KAL    Y2K REMEDIATION - NO 2-DIGIT YEAR DATA
002700*                     HELD IN THIS MODULE.  SIGNED OFF.         *
002800*    07/11/02  KAL    RENAMED WORK FIELDS PER STD 2002-04.      *
002900*    09/14/08  PDQ    DUPLICATE TABLE WIDENED TO 500 ENTRIES.   *
003000*    02/02/15  SGF    MINOR CLEANUP, NO LOGIC CHANGE.           *
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-370.
003500 OBJECT-COMPUTER.  IBM-370.
003600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900 77  WS-REVIEW-SEQ                PIC 9(4)     COMP VALUE 1.
004000 77  WS-REVIEWED-COUNT            PIC 9(4)     COMP VALUE 0.
004100 77  WS-REVIEWED-MAX              PIC 9(4)     COMP VALUE 500.
004200 01  WS-PARA-NAME                PIC X(20) VALUE SPACES.
004300 01  WS-REVIEWED-TABLE.
004400     05  WS-REVIEWED-ENTRY       OCCURS 500 TIMES
004500                                  INDEXED BY WS-REV-IDX.
004600         10  WS-REVIEWED-RENTAL-ID   PIC X(08).
004700 01  WS-SEQ-DISPLAY-WORK.
004800     05  WS-SEQ-DISPLAY          PIC 9(04)    VALUE 0.
004900     05  FILLER                  PIC X(04).
005000 01  WS-SEQ-DISPLAY-ALT REDEFINES WS-SEQ-DISPLAY-WORK.
005100     05  WS-SEQ-DISPLAY-BYTES    PIC X(04).
005200     05  FILLER                  PIC X(04).
005300 01  WS-RATING-WORK.
005400     05  WS-RATING-NUM           PIC 9(01)    VALUE 0.
005500 01  WS-RATING-ALT REDEFINES WS-RATING-WORK.
005600     05  WS-RATING-BYTE          PIC X(01).
005700 01  WS-DUMP-AREA.
005800     05  WS-DUMP-RENTAL-ID       PIC X(08) VALUE SPACES.
005900     05  WS-DUMP-RATING          PIC X(01) VALUE SPACES.
006000 01  WS-DUMP-AREA-ALT REDEFINES WS-DUMP-AREA.
006100     05  WS-DUMP-RAW             PIC X(09).
006200 LINKAGE SECTION.
006300 01  LK-REV-PARMS.
006400     05  LK-FUNCTION-CD          PIC X(01).
006500         88  LK-FN-POST-REVIEW       VALUE 'P'.
006600     05  LK-RENTAL-ID            PIC X(08).
006700     05  LK-RENTAL-STATUS        PIC X(12).
006800         88  LK-RENTAL-IS-COMPLETED  VALUE 'COMPLETED'.
006900     05  LK-CUSTOMER-ID          PIC X(10).
007000     05  LK-VESSEL-TYPE          PIC X(30).
007100     05  LK-RATING               PIC 9(01).
007200     05  LK-REVIEW-ID            PIC X(06).
007300     05  LK-REJECT-CD            PIC X(02).
007400     05  LK-RETURN-CD            PIC S9(4)    COMP.
007500 PROCEDURE DIVISION USING LK-REV-PARMS.
007600*
007700*    MAIN LINE -- VALIDATE, THEN ASSIGN OR REJECT
007800*
007900     MOVE LK-RENTAL-ID TO WS-DUMP-RENTAL-ID.
008000     MOVE ZERO TO LK-RETURN-CD.
008100     MOVE '00' TO LK-REJECT-CD.
008200     EVALUATE TRUE
008300         WHEN LK-FN-POST-REVIEW
008400             PERFORM 100-VALIDATE-RATING   THRU 100-EXIT
008500             IF LK-REJECT-CD = '00'
008600                 PERFORM 200-CHECK-COMPLETED THRU 200-EXIT
008700             END-IF
008800             IF LK-REJECT-CD = '00'
008900                 PERFORM 300-CHECK-DUPLICATE THRU 300-EXIT
009000             END-IF
009100             IF LK-REJECT-CD = '00'
009200                 PERFORM 400-ASSIGN-REVIEW-ID THRU 400-EXIT
009300                 PERFORM 500-RECORD-REVIEWED  THRU 500-EXIT
009400             END-IF
009500         WHEN OTHER
009600             MOVE 16 TO LK-RETURN-CD
009700     END-EVALUATE.
009800     GOBACK.
009900*
010000 100-VALIDATE-RATING.
010100*    RATING MUST BE A WHOLE NUMBER 1 THROUGH 5.
010200     MOVE '100-VALIDATE-RATING' TO WS-PARA-NAME.
010300     MOVE LK-RATING TO WS-RATING-NUM.
010400     IF WS-RATING-NUM < 1 OR WS-RATING-NUM > 5
010500         MOVE '10' TO LK-REJECT-CD
010600     END-IF.
010700 100-EXIT.
010800     EXIT.
010900*
011000 200-CHECK-COMPLETED.
011100*    ONLY A COMPLETED RENTAL MAY BE REVIEWED.
011200     MOVE '200-CHECK-COMPLETED' TO WS-PARA-NAME.
011300     IF NOT LK-RENTAL-IS-COMPLETED
011400         MOVE '20' TO LK-REJECT-CD
011500     END-IF.
011600 200-EXIT.
011700     EXIT.
011800*
011900 300-CHECK-DUPLICATE.
012000*    A RENTAL MAY BE REVIEWED ONLY ONCE -- LINEAR SCAN OF THE
012100*    RUN'S REVIEWED-RENTAL TABLE.
012200     MOVE '300-CHECK-DUPLICATE' TO WS-PARA-NAME.
012300     SET WS-REV-IDX TO 1.
012400     IF WS-REVIEWED-COUNT > ZERO
012500         SEARCH WS-REVIEWED-ENTRY
012600             AT END
012700                 CONTINUE
012800             WHEN WS-REVIEWED-RENTAL-ID (WS-REV-IDX) = LK-RENTAL-
012900                 MOVE '30' TO LK-REJECT-CD
013000         END-SEARCH
013100     END-IF.
013200 300-EXIT.
013300     EXIT.
013400*
013500 400-ASSIGN-REVIEW-ID.
013600*    REVIEW-ID IS 'RV' FOLLOWED BY A 4-DIGIT RUN SEQUENCE.
013700     MOVE '400-ASSIGN-REVIEW-ID' TO WS-PARA-NAME.
013800     MOVE WS-REVIEW-SEQ TO WS-SEQ-DISPLAY.
013900     STRING 'RV' WS-SEQ-DISPLAY DELIMITED BY SIZE
014000         INTO LK-REVIEW-ID.
014100     ADD 1 TO WS-REVIEW-SEQ.
014200 400-EXIT.
014300     EXIT.
014400*
014500 500-RECORD-REVIEWED.
014600*    ADD THE RENTAL-ID TO THE DUPLICATE-CHECK TABLE, ROOM
014700*    PERMITTING.
014800     MOVE '500-RECORD-REVIEWED' TO WS-PARA-NAME.
014900     IF WS-REVIEWED-COUNT < WS-REVIEWED-MAX
015000         ADD 1 TO WS-REVIEWED-COUNT
015100         SET WS-REV-IDX TO WS-REVIEWED-COUNT
015200         MOVE LK-RENTAL-ID TO WS-REVIEWED-RENTAL-ID (WS-REV-IDX)
015300     END-IF.
015400 500-EXIT.
015500     EXIT.
