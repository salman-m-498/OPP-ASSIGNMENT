000100*****************************************************************
000200*    MNTCCPY  --  MAINTENANCE SCHEDULE RECORD LAYOUT            *
000300*    WRITTEN/REWRITTEN BY VRBMNT01 FOR EVERY AUTO-SCHEDULED OR  *
000400*    LIFECYCLE-UPDATED MAINTENANCE EVENT.  MNTC-DATE-BRK        *
000500*    REDEFINES THE CCYYMMDD DATE FOR OVERDUE/UPCOMING COMPARES. *
000600*****************************************************************
000700 01  :TAG:-REC.
000800     05  RECORD-ID               PIC X(07).
000900     05  VESSEL-ID               PIC X(06).
001000     05  MAINT-TYPE              PIC X(20).
001100     05  SCHEDULED-DATE          PIC 9(08).
001200     05  MNTC-DATE-BRK REDEFINES SCHEDULED-DATE.
001300         10  MNTC-DATE-CCYY          PIC 9(04).
001400         10  MNTC-DATE-MM            PIC 9(02).
001500         10  MNTC-DATE-DD            PIC 9(02).
001600     05  STATUS                  PIC X(12).
001700         88  MNTC-SCHEDULED          VALUE 'SCHEDULED'.
001800         88  MNTC-IN-PROGRESS         VALUE 'IN_PROGRESS'.
001900         88  MNTC-COMPLETED          VALUE 'COMPLETED'.
002000         88  MNTC-CANCELLED          VALUE 'CANCELLED'.
002100     05  COST                    PIC 9(07)V99 COMP-3.
002200     05  FILLER                  PIC X(11).
