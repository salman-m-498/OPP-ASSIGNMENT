000100*****************************************************************
000200*    VESSCPY  --  VESSEL CATALOG RECORD LAYOUT                  *
000300*    USED AS:  THE IN-MEMORY VESSEL TABLE ENTRY (TAG = VT) IN
000400*               VRB100'S WS-VESSEL-TABLE, SEARCHED ALL BY       *
000500*               720-FIND-VESSEL, AND THE MATCHING SWAP-AREA     *
000600*               ENTRY (TAG = SWAP) USED BY THE TABLE SORT AT    *
000700*               718-SORT-VESSEL-TABLE.  YACHTS/BOATS/PONTOONS/  *
000800*               JETSKIS/CHARTERS THEMSELVES ARE COMMA-DELIMITED *
000900*               TEXT, READ AS A PLAIN LINE AND UNSTRUNG INTO    *
001000*               THIS LAYOUT BY VRB100 717-ADD-VESSEL-ROW.       *
001100*    FIELDS START AT LEVEL 10 SO THE SAME TEXT DROPS IN UNDER   *
001200*    EITHER THE TABLE'S 05-LEVEL OCCURS ENTRY OR THE 01-LEVEL   *
001300*    SWAP AREA -- SEE THE TWO CALL SITES IN VRB100.             *
001400*****************************************************************
001500     10  :TAG:-ID                PIC X(06).
001600     10  :TAG:-CATEGORY          PIC X(15).
001700     10  :TAG:-TYPE              PIC X(30).
001800     10  :TAG:-LOCATION          PIC X(20).
001900     10  :TAG:-PURPOSE           PIC X(30).
002000     10  :TAG:-CAPACITY          PIC 9(03).
002100     10  :TAG:-DUR-MINS          PIC 9(05).
002200     10  :TAG:-BASE-PRICE        PIC 9(07)V99 COMP-3.
002300     10  :TAG:-AVAILABLE         PIC X(01).
002400         88  :TAG:-IS-AVAILABLE      VALUE 'Y'.
002500         88  :TAG:-IS-UNAVAILABLE    VALUE 'N'.
002600     10  :TAG:-RENTAL-CNT        PIC 9(04).
002700     10  FILLER                  PIC X(15).
