000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     VRBPRC01.
000300 AUTHOR.         R SAYLOR.
000400 INSTALLATION.   MARINA SYSTEMS GROUP.
000500 DATE-WRITTEN.   04/02/87.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*****************************************************************
000900*    VRBPRC01  --  VESSEL RENTAL PAYMENT CALCULATOR             *
001000*
001100*    CALLED FROM VRB100 250-PRICE-RENTAL FOR EVERY RENTAL       *
001200*    TRANSACTION (CREATE/RETURN).  APPLIES THE MEMBER/VIP       *
001300*    DISCOUNT, THE 6 PERCENT SST TAX, THE PER-CATEGORY LOYALTY  *
001400*    POINT AWARD (WITH VIP BONUS) AND, WHEN THE CALLER PASSES   *
001500*    OVERDUE HOURS, AN EXTENSION/LATE CHARGE FIGURED OFF THIS   *
001600*    RENTAL'S OWN HOURLY-RATE EQUIVALENT.  ROUNDING IS HALF-UP  *
001700*    ON EVERY MONEY COMPUTE, PER SHOP STANDARD.                 *
001800*
001900*    CHANGE LOG.                                                *
002000*    04/02/87  RS     INITIAL VERSION.                          *
002100*    09/14/87  RS     ADDED VIP 15 PERCENT DISCOUNT TIER.       *
002200*    01/22/88  JT     ADDED SST TAX ROUNDING PER AUDIT FINDING. *
002300*    06/30/91  JT     LOYALTY POINT TABLE EXPANDED - CR 0231.   *
002400*    11/03/93  MDH    VIP POINT BONUS ADDED, RND DOWN RULE.     *
002500*    03/18/96  MDH    OVERDUE/EXTENSION CHARGE FOLDED IN HERE   *
002600*                     RATHER THAN A SEPARATE SWEEP - CR 0455.   *
002700*    12/29/98  KAL    Y2K REMEDIATION - NO 2-DIGIT YEARS USED   *
002800*                     IN THIS MODULE, REVIEWED AND SIGNED OFF.  *
002900*    07/11/02  KAL    RENAMED WORK FIELDS PER STD 2002-04.      *
003000*    05/05/07  PDQ    DISCOUNT TABLE MOVED TO EVALUATE FORM.    *
003100*    08/19/11  PDQ    ADDED DIAGNOSTIC DUMP VIEW - TICKET 7741. *
003200*    02/02/15  SGF    MINOR CLEANUP, NO LOGIC CHANGE.           *
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-370.
003700 OBJECT-COMPUTER.  IBM-370.
003800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 01  WS-PARA-NAME                PIC X(20) VALUE SPACES.
004200 01  WS-WORK-AREA.
004300     05  WS-DISCOUNT-PCT         PIC 9(3)V99 COMP-3 VALUE 0.
004400     05  WS-DISCOUNTED-BASE      PIC 9(7)V99 COMP-3 VALUE 0.
004500     05  WS-HOURLY-RATE          PIC 9(7)V99 COMP-3 VALUE 0.
004600     05  WS-EXT-CHARGE           PIC 9(7)V99 COMP-3 VALUE 0.
004700     05  WS-POINTS-BASE          PIC 9(5)     COMP   VALUE 0.
004800     05  WS-POINTS-SUB           PIC S9(5)    COMP-3 VALUE 0.
004900     05  FILLER                  PIC X(08).
005000 01  WS-CATEGORY-VIEW.
005100     05  WS-CAT-WORK             PIC X(15).
005200     05  FILLER                  PIC X(01).
005300 01  WS-CATEGORY-ALT REDEFINES WS-CATEGORY-VIEW.
005400     05  WS-CAT-WORD1            PIC X(08).
005500     05  WS-CAT-WORD2            PIC X(07).
005600     05  FILLER                  PIC X(01).
005700 01  WS-POINTS-VIEW.
005800     05  WS-POINTS-WORK          PIC 9(5)     COMP   VALUE 0.
005900 01  WS-POINTS-ALT REDEFINES WS-POINTS-VIEW.
006000     05  WS-POINTS-SIGNED        PIC S9(5)    COMP   VALUE 0.
006100 01  WS-DUMP-AREA.
006200     05  WS-DUMP-PARMS           PIC X(60) VALUE SPACES.
006300 01  WS-DUMP-AREA-ALT REDEFINES WS-DUMP-AREA.
006400     05  WS-DUMP-RAW             PIC X(60).
006500 LINKAGE SECTION.
006600 01  LK-PRICE-PARMS.
006700     05  LK-VESSEL-CATEGORY      PIC X(15).
006800     05  LK-BASE-PRICE           PIC 9(7)V99 COMP-3.
006900     05  LK-ADDON-AMOUNT         PIC 9(7)V99 COMP-3.
007000     05  LK-IS-MEMBER            PIC X(01).
007100     05  LK-IS-VIP               PIC X(01).
007200     05  LK-SCHEDULED-HOURS      PIC 9(4)     COMP.
007300     05  LK-OVERDUE-HRS          PIC 9(4)     COMP.
007400     05  LK-BASE-AMOUNT          PIC 9(7)V99 COMP-3.
007500     05  LK-MEMBER-DISCOUNT      PIC 9(7)V99 COMP-3.
007600     05  LK-TAX-AMOUNT           PIC 9(7)V99 COMP-3.
007700     05  LK-FINAL-AMOUNT         PIC 9(7)V99 COMP-3.
007800     05  LK-LOYALTY-POINTS       PIC S9(5)    COMP.
007900     05  LK-LATE-FLAG            PIC X(01).
008000     05  LK-RETURN-CD            PIC S9(4)    COMP.
008100 PROCEDURE DIVISION USING LK-PRICE-PARMS.
008200*
008300*    MAIN LINE -- APPLY DISCOUNT, TAX, POINTS, EXTENSION CHARGE
008400*
008500     PERFORM 000-SETUP-RTN       THRU 000-EXIT.
008550     IF LK-BASE-PRICE = ZERO
008560         MOVE -1 TO LK-RETURN-CD
008570         GO TO 900-ERROR-RTN.
008600     PERFORM 100-APPLY-DISCOUNT  THRU 100-EXIT.
008700     PERFORM 200-COMPUTE-TAX     THRU 200-EXIT.
008800     PERFORM 300-LOOKUP-POINTS   THRU 300-EXIT.
008900     PERFORM 400-APPLY-VIP-BONUS THRU 400-EXIT.
009000     IF LK-OVERDUE-HRS > ZERO
009100         PERFORM 250-APPLY-OVERDUE-CHARGE THRU 250-EXIT
009200     ELSE
009300         MOVE 'N' TO LK-LATE-FLAG
009400     END-IF.
009500     MOVE ZERO TO LK-RETURN-CD.
009600     GOBACK.
009650*
009660 900-ERROR-RTN.
009670*    NO BASE PRICE ON THE CALL -- NOTHING TO COST, BAIL OUT
009680*    BEFORE TOUCHING DISCOUNT/TAX/POINTS WORK AND HAND THE
009690*    CALLER BACK A NON-ZERO RETURN-CD RATHER THAN A BOGUS
009695*    ZERO-DOLLAR RECEIPT.
009700     MOVE ZERO TO LK-MEMBER-DISCOUNT LK-TAX-AMOUNT
009710                  LK-FINAL-AMOUNT LK-LOYALTY-POINTS.
009720     MOVE 'N' TO LK-LATE-FLAG.
009730     GOBACK.
009740*
009800 000-SETUP-RTN.
009900     MOVE '000-SETUP-RTN' TO WS-PARA-NAME.
010000     MOVE ZERO TO WS-DISCOUNT-PCT WS-DISCOUNTED-BASE
010100                  WS-HOURLY-RATE WS-EXT-CHARGE
010200                  WS-POINTS-BASE WS-POINTS-SUB.
010300     MOVE LK-PRICE-PARMS TO WS-DUMP-PARMS.
010400 000-EXIT.
010500     EXIT.
010600*
010700 100-APPLY-DISCOUNT.
010800*    MEMBER 8 PERCENT / VIP 15 PERCENT / NON-MEMBER 0 PERCENT.
010900     MOVE '100-APPLY-DISCOUNT' TO WS-PARA-NAME.
011000     EVALUATE TRUE
011100         WHEN LK-IS-MEMBER = 'Y' AND LK-IS-VIP = 'Y'
011200             MOVE 15 TO WS-DISCOUNT-PCT
011300         WHEN LK-IS-MEMBER = 'Y'
011400             MOVE 8  TO WS-DISCOUNT-PCT
011500         WHEN OTHER
011600             MOVE 0  TO WS-DISCOUNT-PCT
011700     END-EVALUATE.
011800     COMPUTE LK-MEMBER-DISCOUNT ROUNDED =
011900         LK-BASE-PRICE * WS-DISCOUNT-PCT / 100.
012000     COMPUTE WS-DISCOUNTED-BASE ROUNDED =
012100         LK-BASE-PRICE - LK-MEMBER-DISCOUNT.
012200     MOVE WS-DISCOUNTED-BASE TO LK-BASE-AMOUNT.
012300 100-EXIT.
012400     EXIT.
012500*
012600 200-COMPUTE-TAX.
012700*    SST IS ALWAYS 6 PERCENT OF THE DISCOUNTED BASE.
012800     MOVE '200-COMPUTE-TAX' TO WS-PARA-NAME.
012900     COMPUTE LK-TAX-AMOUNT ROUNDED =
013000         WS-DISCOUNTED-BASE * 0.06.
013100     COMPUTE LK-FINAL-AMOUNT ROUNDED =
013200         WS-DISCOUNTED-BASE + LK-TAX-AMOUNT + LK-ADDON-AMOUNT.
013300 200-EXIT.
013400     EXIT.
013500*
013600 250-APPLY-OVERDUE-CHARGE.
013650*    NO SEPARATE EXTEND/OVERDUE PASS IN THIS SHOP'S BATCH --
013700*    HOURLY-RATE-EQUIVALENT = DISCOUNTED BASE / SCHEDULED HRS,
013800*    CHARGED RIGHT HERE THE MOMENT THE RETURN IS PRICED.
013900     MOVE '250-APPLY-OVERDUE-CHARGE' TO WS-PARA-NAME.
014000     IF LK-SCHEDULED-HOURS = ZERO
014050         MOVE 'N' TO LK-LATE-FLAG
014060         GO TO 250-EXIT.
014300     COMPUTE WS-HOURLY-RATE ROUNDED =
014400         WS-DISCOUNTED-BASE / LK-SCHEDULED-HOURS.
014600     COMPUTE WS-EXT-CHARGE ROUNDED =
014700         WS-HOURLY-RATE * LK-OVERDUE-HRS.
014800     COMPUTE LK-FINAL-AMOUNT ROUNDED =
014900         LK-FINAL-AMOUNT + WS-EXT-CHARGE.
015000     MOVE 'Y' TO LK-LATE-FLAG.
015100 250-EXIT.
015200     EXIT.
015300*
015400 300-LOOKUP-POINTS.
015500*    FLAT PER-CATEGORY AWARD, NOT PER DAY/HOUR.
015600     MOVE '300-LOOKUP-POINTS' TO WS-PARA-NAME.
015700     MOVE LK-VESSEL-CATEGORY TO WS-CAT-WORK.
015800     EVALUATE TRUE
015900         WHEN WS-CAT-WORD1 = 'Superyac'
016000             MOVE 750 TO WS-POINTS-BASE
016100         WHEN WS-CAT-WORD1 = 'Yacht   '
016200             MOVE 500 TO WS-POINTS-BASE
016300         WHEN WS-CAT-WORD1 = 'Boat    '
016400             MOVE 175 TO WS-POINTS-BASE
016500         WHEN WS-CAT-WORD1 = 'Pontoon '
016600             MOVE 140 TO WS-POINTS-BASE
016700         WHEN WS-CAT-WORD1 = 'Jet Ski '
016800             MOVE 40  TO WS-POINTS-BASE
016900         WHEN WS-CAT-WORD1 = 'Fishing '
017000             MOVE 165 TO WS-POINTS-BASE
017100         WHEN OTHER
017200             MOVE 50  TO WS-POINTS-BASE
017300     END-EVALUATE.
017400     MOVE WS-POINTS-BASE TO WS-POINTS-WORK.
017500 300-EXIT.
017600     EXIT.
017700*
017800 400-APPLY-VIP-BONUS.
017900*    VIP EARNS 15 PERCENT MORE POINTS, ROUNDED DOWN TO A WHOLE
018000*    POINT -- INTEGER DIVIDE TRUNCATES, NO ROUNDED PHRASE HERE.
018100     MOVE '400-APPLY-VIP-BONUS' TO WS-PARA-NAME.
018200     IF LK-IS-VIP = 'Y' AND LK-IS-MEMBER = 'Y'
018300         COMPUTE WS-POINTS-SUB =
018400             (WS-POINTS-WORK * 115) / 100
018500         MOVE WS-POINTS-SUB TO LK-LOYALTY-POINTS
018600     ELSE
018700         MOVE WS-POINTS-WORK TO LK-LOYALTY-POINTS
018800     END-IF.
018900 400-EXIT.
019000     EXIT.
