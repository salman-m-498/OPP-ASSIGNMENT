000100*****************************************************************
000200*    RENTCPY  --  RENTAL TRANSACTION RECORD LAYOUT              *
000300*    FD RECORD FOR RENTALS.DAT, PROCESSED IN ARRIVAL ORDER BY   *
000400*    VRB100.  CARRIES THE RENTAL-TRANS-CD ACTION CODE AND THE   *
000500*    RENTAL-RATING REVIEW FIELD -- NEITHER IS ON THE ORIGINAL   *
000600*    VESSEL APP'S RENTAL RECORD; BOTH ARE ADDED HERE SO A SINGLE*
000700*    ARRIVAL-ORDERED TRANSACTION FILE CAN DRIVE CREATE/RETURN/  *
000800*    CANCEL AND CARRY A POST-TRIP RATING WITHOUT A SEPARATE     *
000900*    "ACTIVE RENTALS" MASTER OR A REVIEWS INPUT FILE OF ITS     *
001000*    OWN.                                                       *
001100*****************************************************************
001200 01  :TAG:-REC.
001300     05  :TAG:-ID                PIC X(08).
001400     05  CUSTOMER-ID             PIC X(10).
001500     05  CUSTOMER-NAME           PIC X(30).
001600     05  VESSEL-ID               PIC X(06).
001700     05  IS-MEMBER               PIC X(01).
001800         88  MEMBER                  VALUE 'Y'.
001900         88  NOT-A-MEMBER            VALUE 'N'.
002000     05  IS-VIP                  PIC X(01).
002100         88  VIP-MEMBER              VALUE 'Y'.
002200         88  NOT-VIP                 VALUE 'N'.
002300     05  ADDON-COUNT             PIC 9(02).
002400     05  ADDON-AMOUNT            PIC 9(07)V99 COMP-3.
002500     05  PAYMENT-METHOD          PIC X(10).
002600     05  SCHEDULED-HOURS         PIC 9(04).
002700     05  ACTUAL-OVERDUE-HRS      PIC 9(04).
002800     05  RENTAL-TRANS-CD         PIC X(01).
002900         88  RENTAL-COMPLETE         VALUE 'C'.
003000         88  RENTAL-CANCEL           VALUE 'X'.
003100     05  RENTAL-RATING           PIC 9(01).
003200     05  FILLER                  PIC X(10).
