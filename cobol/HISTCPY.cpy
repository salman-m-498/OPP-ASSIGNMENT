000100*****************************************************************
000200*    HISTCPY  --  RENTAL HISTORY / CONTROL-BREAK DETAIL RECORD  *
000300*    ONE PER COMPLETED OR CANCELLED RENTAL.  WRITTEN BY VRB100  *
000400*    400-POST-HISTORY-COMPLETE / 450-POST-HISTORY-CANCEL, AND   *
000500*    READ BACK BY VRB200/VRB210 FOR THE CONTROL-BREAK REPORTS.  *
000600*****************************************************************
000700 01  :TAG:-REC.
000800     05  RENTAL-ID               PIC X(08).
000900     05  CUSTOMER-ID             PIC X(10).
001000     05  CUSTOMER-NAME           PIC X(30).
001100     05  VESSEL-TYPE             PIC X(30).
001200     05  TOTAL-AMOUNT            PIC 9(07)V99 COMP-3.
001300     05  STATUS                  PIC X(12).
001400         88  HIST-COMPLETED          VALUE 'COMPLETED'.
001500         88  HIST-CANCELLED          VALUE 'CANCELLED'.
001600     05  LOYALTY-POINTS          PIC S9(05).
001700     05  FILLER                  PIC X(13).
