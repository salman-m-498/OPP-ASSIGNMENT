000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     VRB200.
000300 AUTHOR.         J TATE.
000400 INSTALLATION.   MARINA SYSTEMS GROUP.
000500 DATE-WRITTEN.   06/19/90.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*****************************************************************
000900*    VRB200  --  RENTAL / LOYALTY / MAINTENANCE SUMMARY REPORTS
001000*
001100*    SECOND JOB STEP OF THE NIGHTLY RUN.  READS THE FOUR OUTPUT
001200*    FILES VRB100 JUST WROTE (HISTORY.OUT, REVIEWS.OUT,
001300*    LOYALTY.OUT, MAINTENANCE.OUT) AND PRINTS THREE REPORTS --
001400*    RENTAL, LOYALTY PROGRAM, AND MAINTENANCE.  TOP-5 CUSTOMER
001500*    AND VESSEL-TYPE RANKINGS ARE BUILT LOCALLY DURING THE
001600*    HISTORY PASS AND HANDED TO VRBTOP01 ONE RANKING AT A TIME.
001700*    THE PAYMENT SUMMARY REPORT IS A SEPARATE STEP -- VRB210.
001800*
001900*    CHANGE LOG.                                                *
002000*    06/19/90  JT     INITIAL VERSION.                          *
002100*    02/14/92  RGK    MAINTENANCE REPORT ADDED - CR 0160.       *
002200*    08/03/95  MDH    OVERDUE/UPCOMING WINDOW USES A 30-DAY-
002300*                     MONTH ORDINAL, NOT CALENDAR DAYS - SEE
002400*                     050-DERIVE-RUN-DATE - CR 0430.            *
002500*    12/29/98  KAL    Y2K REMEDIATION - RUN-DATE WINDOWING
002600*                     ADDED.  REVIEWED AND SIGNED OFF.          *
002700*    07/11/02  KAL    RENAMED WORK FIELDS PER STD 2002-04.      *
002800*    05/05/07  PDQ    CUSTOMER TABLE WIDENED TO 300 ENTRIES.
002900*    02/02/15  SGF    MINOR CLEANUP, NO LOGIC CHANGE.           *
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-370.
003400 OBJECT-COMPUTER.  IBM-370.
003500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT HISTORY-FILE  ASSIGN TO HISTORY
003900         FILE STATUS IS WS-HISTORY-STATUS.
004000     SELECT REVIEW-FILE   ASSIGN TO REVIEWS
004100         FILE STATUS IS WS-REVIEW-STATUS.
004200     SELECT LOYALTY-FILE  ASSIGN TO LOYALIN
004300         FILE STATUS IS WS-LOYAL-STATUS.
004400     SELECT MAINT-FILE    ASSIGN TO MAINTIN
004500         FILE STATUS IS WS-MAINT-STATUS.
004600     SELECT PRINT-FILE    ASSIGN TO RPTPRINT.
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  HISTORY-FILE     RECORDING MODE IS F.
005000 01  HISTORY-FD-REC            PIC X(150).
005100 FD  REVIEW-FILE      RECORDING MODE IS F.
005200 01  REVIEW-FD-REC             PIC X(86).
005300 FD  LOYALTY-FILE     RECORDING MODE IS F.
005400 01  LOYALTY-FD-REC            PIC X(98).
005500 FD  MAINT-FILE       RECORDING MODE IS F.
005600 01  MAINT-FD-REC               PIC X(62).
005700 FD  PRINT-FILE       RECORDING MODE IS F.
005800 01  PRINT-REC                 PIC X(132).
005900 WORKING-STORAGE SECTION.
006000 77  WS-HIST-EOF               PIC X(01) VALUE 'N'.
006100     88  WS-AT-HIST-EOF            VALUE 'Y'.
006200 77  WS-REVIEW-EOF             PIC X(01) VALUE 'N'.
006300     88  WS-AT-REVIEW-EOF          VALUE 'Y'.
006400 77  WS-LOY-EOF                PIC X(01) VALUE 'N'.
006500     88  WS-AT-LOY-EOF             VALUE 'Y'.
006600 77  WS-MAINT-EOF              PIC X(01) VALUE 'N'.
006700     88  WS-AT-MAINT-EOF           VALUE 'Y'.
006800 01  WS-PARA-NAME              PIC X(20) VALUE SPACES.
006900 01  WS-FILE-STATUSES.
007000     05  WS-HISTORY-STATUS     PIC X(02) VALUE '00'.
007100     05  WS-REVIEW-STATUS      PIC X(02) VALUE '00'.
007200     05  WS-LOYAL-STATUS       PIC X(02) VALUE '00'.
007300     05  WS-MAINT-STATUS       PIC X(02) VALUE '00'.
007400     05  FILLER                PIC X(08).
007500*
007600*    RUN-DATE WORK AREA -- SAME Y2K-WINDOWED DERIVATION AS
007700*    VRB100.  NO SHARED COPYBOOK FOR THIS -- EVERY PROGRAM IN
007800*    THIS SHOP THAT NEEDS TODAY'S DATE DERIVES ITS OWN.
007900*
008000 01  WS-TODAY-WORK.
008100     05  WS-TODAY-YY           PIC 9(02).
008200     05  WS-TODAY-MM           PIC 9(02).
008300     05  WS-TODAY-DD           PIC 9(02).
008400 01  WS-RUN-DATE-WORK.
008500     05  WS-RUN-CENTURY        PIC 9(02).
008600     05  WS-RUN-YY             PIC 9(02).
008700     05  WS-RUN-MM             PIC 9(02).
008800     05  WS-RUN-DD             PIC 9(02).
008900     05  FILLER                PIC X(04).
009000 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-WORK.
009100     05  WS-RUN-DATE-CCYYMMDD  PIC 9(08).
009200     05  FILLER                PIC X(04).
009300 77  WS-RUN-DATE-ORDINAL       PIC 9(09)    COMP VALUE 0.
009400 77  WS-CUTOFF-DATE-ORDINAL    PIC 9(09)    COMP VALUE 0.
009500 77  WS-MAINT-DATE-ORDINAL     PIC 9(09)    COMP VALUE 0.
009600*
009700*    RENTAL-REPORT ACCUMULATORS.
009800*
009900 77  WS-TOTAL-RENTAL-CNT       PIC 9(06)    COMP VALUE 0.
010000 77  WS-TOTAL-REVENUE          PIC 9(09)V99 COMP-3 VALUE 0.
010100 77  WS-STATUS-COMPLETED-CNT   PIC 9(06)    COMP VALUE 0.
010200 77  WS-STATUS-CANCELLED-CNT   PIC 9(06)    COMP VALUE 0.
010300 77  WS-CUST-COUNT             PIC 9(04)    COMP VALUE 0.
010400 77  WS-CUST-MAX               PIC 9(04)    COMP VALUE 300.
010500 77  WS-VTYPE-COUNT            PIC 9(04)    COMP VALUE 0.
010600 77  WS-VTYPE-MAX              PIC 9(04)    COMP VALUE 20.
010700 77  WS-REVIEW-TOTAL-CNT       PIC 9(06)    COMP VALUE 0.
010800 01  WS-REVIEW-IN-WORK.
010900     COPY REVWCPY REPLACING ==:TAG:== BY ==REVIN==.
011000 01  WS-RATE-TABLE.
011100     05  WS-RATE-ENTRY         OCCURS 20 TIMES
011200                                INDEXED BY WS-RATE-IDX.
011300         10  WS-RATE-VTYPE     PIC X(30).
011400         10  WS-RATE-SUM       PIC 9(07)    COMP.
011500         10  WS-RATE-CNT       PIC 9(05)    COMP.
011600         10  FILLER            PIC X(05).
011700 77  WS-RATE-COUNT             PIC 9(04)    COMP VALUE 0.
011800 77  WS-RATE-MAX               PIC 9(04)    COMP VALUE 20.
011900 01  WS-RATE-AVG               PIC 9(01)V99 VALUE 0.
012000 01  WS-HISTORY-WORK.
012100     COPY HISTCPY REPLACING ==:TAG:== BY ==HIST==.
012200 01  WS-CUST-TABLE.
012300     05  WS-CUST-ENTRY         OCCURS 300 TIMES
012400                                INDEXED BY WS-CUST-IDX.
012500         10  WS-CUST-NAME      PIC X(30).
012600         10  WS-CUST-REVENUE   PIC S9(9)V99 COMP-3.
012700         10  FILLER            PIC X(05).
012800 01  WS-VTYPE-TABLE.
012900     05  WS-VTYPE-ENTRY        OCCURS 20 TIMES
013000                                INDEXED BY WS-VTYPE-IDX.
013100         10  WS-VTYPE-NAME     PIC X(30).
013200         10  WS-VTYPE-RENT-CNT PIC S9(9)V99 COMP-3.
013300         10  FILLER            PIC X(05).
013400*
013500*    LOYALTY-REPORT ACCUMULATORS.
013600*
013700 77  WS-LOY-MEMBER-CNT         PIC 9(06)    COMP VALUE 0.
013800 77  WS-LOY-VIP-CNT            PIC 9(06)    COMP VALUE 0.
013900 77  WS-LOY-POINTS-TOTAL       PIC S9(09)   COMP VALUE 0.
014000 77  WS-LOY-RENTALS-TOTAL      PIC 9(07)    COMP VALUE 0.
014100 01  WS-LOY-VIP-PCT            PIC 9(03)V9  VALUE 0.
014200 01  WS-LOY-AVG-POINTS         PIC S9(07)   VALUE 0.
014300 01  WS-LOY-AVG-RENTALS        PIC 9(05)    VALUE 0.
014400 01  WS-LOY-IN-WORK.
014500     COPY LOYLCPY REPLACING ==:TAG:== BY ==LOYIN==.
014600*
014700*    MAINTENANCE-REPORT ACCUMULATORS.
014800*
014900 77  WS-MAINT-TOTAL-CNT        PIC 9(06)    COMP VALUE 0.
015000 77  WS-MAINT-SCHED-CNT        PIC 9(06)    COMP VALUE 0.
015100 77  WS-MAINT-INPROG-CNT       PIC 9(06)    COMP VALUE 0.
015200 77  WS-MAINT-COMPLETED-CNT    PIC 9(06)    COMP VALUE 0.
015300 77  WS-MAINT-CANCELLED-CNT    PIC 9(06)    COMP VALUE 0.
015400 77  WS-MAINT-OVERDUE-CNT      PIC 9(06)    COMP VALUE 0.
015500 77  WS-MAINT-UPCOMING-CNT     PIC 9(06)    COMP VALUE 0.
015600 77  WS-MTYPE-COUNT            PIC 9(04)    COMP VALUE 0.
015700 77  WS-MTYPE-MAX              PIC 9(04)    COMP VALUE 20.
015800 01  WS-MAINT-COMPLETED-COST   PIC 9(09)V99 COMP-3 VALUE 0.
015850 01  WS-MTYPE-AVG-COST         PIC S9(7)V99       VALUE 0.
015900 01  WS-MAINT-IN-WORK.
016000     COPY MNTCCPY REPLACING ==:TAG:== BY ==MAINTIN==.
016100 01  WS-MTYPE-TABLE.
016200     05  WS-MTYPE-ENTRY        OCCURS 20 TIMES
016300                                INDEXED BY WS-MTYPE-IDX.
016400         10  WS-MTYPE-NAME         PIC X(20).
016500         10  WS-MTYPE-ALL-CNT      PIC 9(05)    COMP.
016600         10  WS-MTYPE-COMPL-CNT    PIC 9(05)    COMP.
016700         10  WS-MTYPE-COMPL-COST   PIC 9(07)V99 COMP-3.
016800         10  FILLER                PIC X(05).
016900*
017000*    TOP-5 RANKING SUBPROGRAM PARAMETERS -- MIRRORS VRBTOP01'S
017100*    OWN LINKAGE FIELD FOR FIELD.
017200*
017300 01  WS-TOP-PARMS.
017400     05  WS-TOP-FUNCTION-CD        PIC X(01).
017500     05  WS-TOP-ENTRY-NAME         PIC X(30).
017600     05  WS-TOP-ENTRY-VALUE        PIC S9(9)V99 COMP-3.
017700     05  WS-TOP-MORE-ENTRIES       PIC X(01).
017800     05  WS-TOP-RETURN-CD          PIC S9(4)    COMP.
017900*
018000*    PRINT-LINE WORK AREA AND NUMERIC EDIT FIELDS.
018100*
018200 01  WS-PRINT-LINE               PIC X(132) VALUE SPACES.
018300 01  WS-PRINT-LINE-ALT REDEFINES WS-PRINT-LINE.
018400     05  FILLER                  PIC X(132).
018500 01  WS-EDIT-AMOUNT              PIC Z,ZZZ,ZZ9.99.
018600 01  WS-EDIT-COUNT               PIC ZZZ,ZZZ,ZZ9.
018700 01  WS-EDIT-PCT                 PIC ZZ9.9.
018800 01  WS-DUMP-AREA.
018900     05  WS-DUMP-KEY              PIC X(30) VALUE SPACES.
019000 01  WS-DUMP-AREA-ALT REDEFINES WS-DUMP-AREA.
019100     05  WS-DUMP-RAW              PIC X(30).
019200 PROCEDURE DIVISION.
019300*
019400*    MAIN LINE
019500*
019600 000-MAIN-RTN.
019700     ACCEPT WS-TODAY-WORK FROM DATE.
019800     PERFORM 050-DERIVE-RUN-DATE THRU 050-EXIT.
019900     PERFORM 700-OPEN-FILES       THRU 700-EXIT.
020000     PERFORM 100-READ-HISTORY-FILE THRU 100-EXIT.
020100     PERFORM 105-PROCESS-ONE-HISTORY THRU 105-EXIT
020200         UNTIL WS-AT-HIST-EOF.
020300     PERFORM 150-READ-REVIEW-FILE THRU 150-EXIT.
020400     PERFORM 155-PROCESS-ONE-REVIEW THRU 155-EXIT
020500         UNTIL WS-AT-REVIEW-EOF.
020600     PERFORM 200-READ-LOYALTY-FILE THRU 200-EXIT.
020700     PERFORM 205-PROCESS-ONE-LOYALTY THRU 205-EXIT
020800         UNTIL WS-AT-LOY-EOF.
020900     PERFORM 300-READ-MAINT-FILE THRU 300-EXIT.
021000     PERFORM 305-PROCESS-ONE-MAINT THRU 305-EXIT
021100         UNTIL WS-AT-MAINT-EOF.
021200     PERFORM 800-PRINT-RENTAL-REPORT   THRU 800-EXIT.
021300     PERFORM 850-PRINT-LOYALTY-REPORT  THRU 850-EXIT.
021400     PERFORM 870-PRINT-MAINT-REPORT    THRU 870-EXIT.
021500     PERFORM 790-CLOSE-FILES           THRU 790-EXIT.
021600     GOBACK.
021700*
021800 050-DERIVE-RUN-DATE.
021900*    Y2K-WINDOWED CENTURY, THEN A 30-DAY-MONTH ORDINAL FOR THE
022000*    OVERDUE/UPCOMING MAINTENANCE WINDOW BELOW (CR 0430) --
022100*    THIS SHOP'S REPORTS HAVE NEVER NEEDED TRUE CALENDAR-DAY
022200*    ARITHMETIC, SO THE COMMERCIAL 30/360 CONVENTION IS USED.
022300     MOVE '050-DERIVE-RUN-DATE' TO WS-PARA-NAME.
022400     IF WS-TODAY-YY < 50
022500         MOVE 20 TO WS-RUN-CENTURY
022600     ELSE
022700         MOVE 19 TO WS-RUN-CENTURY
022800     END-IF.
022900     MOVE WS-TODAY-YY TO WS-RUN-YY.
023000     MOVE WS-TODAY-MM TO WS-RUN-MM.
023100     MOVE WS-TODAY-DD TO WS-RUN-DD.
023200     COMPUTE WS-RUN-DATE-ORDINAL =
023300         (WS-RUN-DATE-CCYYMMDD / 10000 * 360)
023400         + ((WS-RUN-DATE-CCYYMMDD / 100) * 30)
023500         + (WS-RUN-DATE-CCYYMMDD - (WS-RUN-DATE-CCYYMMDD / 100 *
023600     COMPUTE WS-CUTOFF-DATE-ORDINAL = WS-RUN-DATE-ORDINAL + 30.
023700 050-EXIT.
023800     EXIT.
023900*
024000 700-OPEN-FILES.
024100     MOVE '700-OPEN-FILES' TO WS-PARA-NAME.
024200     OPEN INPUT HISTORY-FILE REVIEW-FILE LOYALTY-FILE MAINT-FILE.
024300     OPEN OUTPUT PRINT-FILE.
024400 700-EXIT.
024500     EXIT.
024600*
024700 100-READ-HISTORY-FILE.
024800     MOVE '100-READ-HISTORY-FILE' TO WS-PARA-NAME.
024900     READ HISTORY-FILE INTO WS-HISTORY-WORK.
025000     EVALUATE WS-HISTORY-STATUS
025100         WHEN '00'
025200             ADD 1 TO WS-TOTAL-RENTAL-CNT
025300         WHEN '10'
025400             MOVE 'Y' TO WS-HIST-EOF
025500         WHEN OTHER
025600             MOVE 'Y' TO WS-HIST-EOF
025700     END-EVALUATE.
025800 100-EXIT.
025900     EXIT.
026000*
026100 105-PROCESS-ONE-HISTORY.
026200     MOVE '105-PROCESS-ONE-HISTORY' TO WS-PARA-NAME.
026300     EVALUATE TRUE
026400         WHEN HIST-COMPLETED
026500             ADD 1 TO WS-STATUS-COMPLETED-CNT
026600         WHEN HIST-CANCELLED
026700             ADD 1 TO WS-STATUS-CANCELLED-CNT
026800     END-EVALUATE.
026900     ADD TOTAL-AMOUNT OF WS-HISTORY-WORK TO WS-TOTAL-REVENUE.
027000     PERFORM 110-ACCUM-CUSTOMER    THRU 110-EXIT.
027100     PERFORM 120-ACCUM-VESSEL-TYPE THRU 120-EXIT.
027200     PERFORM 100-READ-HISTORY-FILE THRU 100-EXIT.
027300 105-EXIT.
027400     EXIT.
027500*
027600 110-ACCUM-CUSTOMER.
027700*    FIND-OR-ADD BY CUSTOMER-NAME, THEN ADD THIS ROW'S AMOUNT.
027800*    A CANCELLED ROW'S TOTAL-AMOUNT IS ALREADY ZERO, SO IT
027900*    CONTRIBUTES NOTHING TO THE CUSTOMER'S REVENUE TOTAL.
028000     SET WS-CUST-IDX TO 1.
028100     MOVE 'N' TO WS-DUMP-KEY.
028200     IF WS-CUST-COUNT > ZERO
028300         SEARCH WS-CUST-ENTRY
028400             AT END
028500                 CONTINUE
028600             WHEN WS-CUST-NAME (WS-CUST-IDX) =
028700                         CUSTOMER-NAME OF WS-HISTORY-WORK
028800                 ADD TOTAL-AMOUNT OF WS-HISTORY-WORK
028900                     TO WS-CUST-REVENUE (WS-CUST-IDX)
029000                 MOVE 'Y' TO WS-DUMP-KEY
029100         END-SEARCH
029200     END-IF.
029300     IF WS-DUMP-KEY = 'N' AND WS-CUST-COUNT < WS-CUST-MAX
029400         ADD 1 TO WS-CUST-COUNT
029500         SET WS-CUST-IDX TO WS-CUST-COUNT
029600         MOVE CUSTOMER-NAME OF WS-HISTORY-WORK
029700             TO WS-CUST-NAME (WS-CUST-IDX)
029800         MOVE TOTAL-AMOUNT OF WS-HISTORY-WORK
029900             TO WS-CUST-REVENUE (WS-CUST-IDX)
030000     END-IF.
030100 110-EXIT.
030200     EXIT.
030300*
030400 120-ACCUM-VESSEL-TYPE.
030500*    FIND-OR-ADD BY VESSEL-TYPE, THEN BUMP ITS RENTAL COUNT.
030600     SET WS-VTYPE-IDX TO 1.
030700     MOVE 'N' TO WS-DUMP-KEY.
030800     IF WS-VTYPE-COUNT > ZERO
030900         SEARCH WS-VTYPE-ENTRY
031000             AT END
031100                 CONTINUE
031200             WHEN WS-VTYPE-NAME (WS-VTYPE-IDX) =
031300                         VESSEL-TYPE OF WS-HISTORY-WORK
031400                 ADD 1 TO WS-VTYPE-RENT-CNT (WS-VTYPE-IDX)
031500                 MOVE 'Y' TO WS-DUMP-KEY
031600         END-SEARCH
031700     END-IF.
031800     IF WS-DUMP-KEY = 'N' AND WS-VTYPE-COUNT < WS-VTYPE-MAX
031900         ADD 1 TO WS-VTYPE-COUNT
032000         SET WS-VTYPE-IDX TO WS-VTYPE-COUNT
032100         MOVE VESSEL-TYPE OF WS-HISTORY-WORK
032200             TO WS-VTYPE-NAME (WS-VTYPE-IDX)
032300         MOVE 1 TO WS-VTYPE-RENT-CNT (WS-VTYPE-IDX)
032400     END-IF.
032500 120-EXIT.
032600     EXIT.
032700*
032800 150-READ-REVIEW-FILE.
032900     MOVE '150-READ-REVIEW-FILE' TO WS-PARA-NAME.
033000     READ REVIEW-FILE INTO WS-REVIEW-IN-WORK.
033100     EVALUATE WS-REVIEW-STATUS
033200         WHEN '00'
033300             ADD 1 TO WS-REVIEW-TOTAL-CNT
033400         WHEN '10'
033500             MOVE 'Y' TO WS-REVIEW-EOF
033600         WHEN OTHER
033700             MOVE 'Y' TO WS-REVIEW-EOF
033800     END-EVALUATE.
033900 150-EXIT.
034000     EXIT.
034100*
034200*    REVIEWMANAGER AGGREGATION -- AVERAGE RATING PER VESSEL
034300*    TYPE.  ONE ENTRY PER DISTINCT VESSEL-TYPE SEEN ON A
034400*    REVIEW, RUNNING SUM OF RATING AND REVIEW COUNT FOR THAT
034500*    TYPE.
034600 155-PROCESS-ONE-REVIEW.
034700     MOVE '155-PROCESS-ONE-REVIEW' TO WS-PARA-NAME.
034800     SET WS-RATE-IDX TO 1.
034900     MOVE 'N' TO WS-DUMP-KEY.
035000     IF WS-RATE-COUNT > ZERO
035100         SEARCH WS-RATE-ENTRY
035200             AT END
035300                 CONTINUE
035400             WHEN WS-RATE-VTYPE (WS-RATE-IDX) =
035500                         VESSEL-TYPE OF WS-REVIEW-IN-WORK
035600                 ADD RATING OF WS-REVIEW-IN-WORK
035700                     TO WS-RATE-SUM (WS-RATE-IDX)
035800                 ADD 1 TO WS-RATE-CNT (WS-RATE-IDX)
035900                 MOVE 'Y' TO WS-DUMP-KEY
036000         END-SEARCH
036100     END-IF.
036200     IF WS-DUMP-KEY = 'N' AND WS-RATE-COUNT < WS-RATE-MAX
036300         ADD 1 TO WS-RATE-COUNT
036400         SET WS-RATE-IDX TO WS-RATE-COUNT
036500         MOVE VESSEL-TYPE OF WS-REVIEW-IN-WORK
036600             TO WS-RATE-VTYPE (WS-RATE-IDX)
036700         MOVE RATING OF WS-REVIEW-IN-WORK
036800             TO WS-RATE-SUM (WS-RATE-IDX)
036900         MOVE 1 TO WS-RATE-CNT (WS-RATE-IDX)
037000     END-IF.
037100     PERFORM 150-READ-REVIEW-FILE THRU 150-EXIT.
037200 155-EXIT.
037300     EXIT.
037400*
037500 200-READ-LOYALTY-FILE.
037600     MOVE '200-READ-LOYALTY-FILE' TO WS-PARA-NAME.
037700     READ LOYALTY-FILE INTO WS-LOY-IN-WORK.
037800     EVALUATE WS-LOYAL-STATUS
037900         WHEN '00'
038000             CONTINUE
038100         WHEN '10'
038200             MOVE 'Y' TO WS-LOY-EOF
038300         WHEN OTHER
038400             MOVE 'Y' TO WS-LOY-EOF
038500     END-EVALUATE.
038600 200-EXIT.
038700     EXIT.
038800*
038900 205-PROCESS-ONE-LOYALTY.
039000     MOVE '205-PROCESS-ONE-LOYALTY' TO WS-PARA-NAME.
039100     ADD 1 TO WS-LOY-MEMBER-CNT.
039200     IF VIP-MEMBER OF WS-LOY-IN-WORK
039300         ADD 1 TO WS-LOY-VIP-CNT
039400     END-IF.
039500     ADD CURRENT-POINTS OF WS-LOY-IN-WORK  TO WS-LOY-POINTS-TOTAL
039600     ADD TOTAL-RENTALS OF WS-LOY-IN-WORK   TO WS-LOY-RENTALS-TOTA
039700     PERFORM 200-READ-LOYALTY-FILE THRU 200-EXIT.
039800 205-EXIT.
039900     EXIT.
040000*
040100 300-READ-MAINT-FILE.
040200     MOVE '300-READ-MAINT-FILE' TO WS-PARA-NAME.
040300     READ MAINT-FILE INTO WS-MAINT-IN-WORK.
040400     EVALUATE WS-MAINT-STATUS
040500         WHEN '00'
040600             ADD 1 TO WS-MAINT-TOTAL-CNT
040700         WHEN '10'
040800             MOVE 'Y' TO WS-MAINT-EOF
040900         WHEN OTHER
041000             MOVE 'Y' TO WS-MAINT-EOF
041100     END-EVALUATE.
041200 300-EXIT.
041300     EXIT.
041400*
041500 305-PROCESS-ONE-MAINT.
041600     MOVE '305-PROCESS-ONE-MAINT' TO WS-PARA-NAME.
041700     EVALUATE TRUE
041800         WHEN MNTC-SCHEDULED OF WS-MAINT-IN-WORK
041900             ADD 1 TO WS-MAINT-SCHED-CNT
042000         WHEN MNTC-IN-PROGRESS OF WS-MAINT-IN-WORK
042100             ADD 1 TO WS-MAINT-INPROG-CNT
042200         WHEN MNTC-COMPLETED OF WS-MAINT-IN-WORK
042300             ADD 1 TO WS-MAINT-COMPLETED-CNT
042400             ADD COST OF WS-MAINT-IN-WORK TO WS-MAINT-COMPLETED-C
042500         WHEN MNTC-CANCELLED OF WS-MAINT-IN-WORK
042600             ADD 1 TO WS-MAINT-CANCELLED-CNT
042700     END-EVALUATE.
042800     PERFORM 310-CHECK-OVERDUE-UPCOMING THRU 310-EXIT.
042900     PERFORM 320-ACCUM-MAINT-TYPE        THRU 320-EXIT.
043000     PERFORM 300-READ-MAINT-FILE         THRU 300-EXIT.
043100 305-EXIT.
043200     EXIT.
043300*
043400 310-CHECK-OVERDUE-UPCOMING.
043500*    OVERDUE = SCHEDULED WITH A DATE ALREADY BEHIND THE RUN
043600*    DATE.  UPCOMING = SCHEDULED WITHIN THE NEXT 30-DAY-MONTH
043700*    ORDINAL WINDOW (SEE 050-DERIVE-RUN-DATE).
043800     IF MNTC-SCHEDULED OF WS-MAINT-IN-WORK
043900         COMPUTE WS-MAINT-DATE-ORDINAL =
044000             (MNTC-DATE-CCYY OF WS-MAINT-IN-WORK * 360)
044100             + (MNTC-DATE-MM OF WS-MAINT-IN-WORK * 30)
044200             + MNTC-DATE-DD OF WS-MAINT-IN-WORK
044300         IF WS-MAINT-DATE-ORDINAL < WS-RUN-DATE-ORDINAL
044400             ADD 1 TO WS-MAINT-OVERDUE-CNT
044500         ELSE
044600             IF WS-MAINT-DATE-ORDINAL <= WS-CUTOFF-DATE-ORDINAL
044700                 ADD 1 TO WS-MAINT-UPCOMING-CNT
044800             END-IF
044900         END-IF
045000     END-IF.
045100 310-EXIT.
045200     EXIT.
045300*
045400 320-ACCUM-MAINT-TYPE.
045500     SET WS-MTYPE-IDX TO 1.
045600     MOVE 'N' TO WS-DUMP-KEY.
045700     IF WS-MTYPE-COUNT > ZERO
045800         SEARCH WS-MTYPE-ENTRY
045900             AT END
046000                 CONTINUE
046100             WHEN WS-MTYPE-NAME (WS-MTYPE-IDX) =
046200                         MAINT-TYPE OF WS-MAINT-IN-WORK
046300                 MOVE 'Y' TO WS-DUMP-KEY
046400         END-SEARCH
046500     END-IF.
046600     IF WS-DUMP-KEY = 'N' AND WS-MTYPE-COUNT < WS-MTYPE-MAX
046700         ADD 1 TO WS-MTYPE-COUNT
046800         SET WS-MTYPE-IDX TO WS-MTYPE-COUNT
046900         MOVE MAINT-TYPE OF WS-MAINT-IN-WORK TO WS-MTYPE-NAME (WS
047000         MOVE ZERO TO WS-MTYPE-ALL-CNT (WS-MTYPE-IDX)
047100         MOVE ZERO TO WS-MTYPE-COMPL-CNT (WS-MTYPE-IDX)
047200         MOVE ZERO TO WS-MTYPE-COMPL-COST (WS-MTYPE-IDX)
047300     END-IF.
047400     ADD 1 TO WS-MTYPE-ALL-CNT (WS-MTYPE-IDX).
047500     IF MNTC-COMPLETED OF WS-MAINT-IN-WORK
047600         ADD 1 TO WS-MTYPE-COMPL-CNT (WS-MTYPE-IDX)
047700         ADD COST OF WS-MAINT-IN-WORK TO WS-MTYPE-COMPL-COST (WS-
047800     END-IF.
047900 320-EXIT.
048000     EXIT.
048100*
048200 800-PRINT-RENTAL-REPORT.
048300     MOVE '800-PRINT-RENTAL-REPORT' TO WS-PARA-NAME.
048400     MOVE SPACES TO WS-PRINT-LINE.
048500     STRING 'VESSEL RENTAL BATCH -- RENTAL REPORT'
048600         DELIMITED BY SIZE INTO WS-PRINT-LINE.
048700     PERFORM 950-WRITE-LINE THRU 950-EXIT.
048800     MOVE WS-TOTAL-RENTAL-CNT TO WS-EDIT-COUNT.
048900     STRING 'TOTAL RENTAL COUNT . . . . . : ' WS-EDIT-COUNT
049000         DELIMITED BY SIZE INTO WS-PRINT-LINE.
049100     PERFORM 950-WRITE-LINE THRU 950-EXIT.
049200     MOVE WS-TOTAL-REVENUE TO WS-EDIT-AMOUNT.
049300     STRING 'TOTAL REVENUE (RM) . . . . . : ' WS-EDIT-AMOUNT
049400         DELIMITED BY SIZE INTO WS-PRINT-LINE.
049500     PERFORM 950-WRITE-LINE THRU 950-EXIT.
049600     MOVE WS-STATUS-COMPLETED-CNT TO WS-EDIT-COUNT.
049700     STRING 'COMPLETED RENTALS . . . . . : ' WS-EDIT-COUNT
049800         DELIMITED BY SIZE INTO WS-PRINT-LINE.
049900     PERFORM 950-WRITE-LINE THRU 950-EXIT.
050000     MOVE WS-STATUS-CANCELLED-CNT TO WS-EDIT-COUNT.
050100     STRING 'CANCELLED RENTALS . . . . . : ' WS-EDIT-COUNT
050200         DELIMITED BY SIZE INTO WS-PRINT-LINE.
050300     PERFORM 950-WRITE-LINE THRU 950-EXIT.
050400     MOVE SPACES TO WS-PRINT-LINE.
050500     STRING 'TOP 5 CUSTOMERS BY REVENUE' DELIMITED BY SIZE
050600         INTO WS-PRINT-LINE.
050700     PERFORM 950-WRITE-LINE THRU 950-EXIT.
050800     MOVE 'R' TO WS-TOP-FUNCTION-CD.
050900     CALL 'VRBTOP01' USING WS-TOP-PARMS.
051000     PERFORM 810-LOAD-CUST-RANKING THRU 810-EXIT
051100         VARYING WS-CUST-IDX FROM 1 BY 1
051200         UNTIL WS-CUST-IDX > WS-CUST-COUNT.
051300     MOVE 'B' TO WS-TOP-FUNCTION-CD.
051400     CALL 'VRBTOP01' USING WS-TOP-PARMS.
051500     MOVE 'I' TO WS-TOP-FUNCTION-CD.
051600     CALL 'VRBTOP01' USING WS-TOP-PARMS.
051700     PERFORM 820-PRINT-TOP-ONE THRU 820-EXIT
051800         UNTIL WS-TOP-MORE-ENTRIES = 'N'.
051900     MOVE SPACES TO WS-PRINT-LINE.
052000     STRING 'TOP 5 VESSEL TYPES BY RENTAL COUNT' DELIMITED BY SIZ
052100         INTO WS-PRINT-LINE.
052200     PERFORM 950-WRITE-LINE THRU 950-EXIT.
052300     MOVE 'R' TO WS-TOP-FUNCTION-CD.
052400     CALL 'VRBTOP01' USING WS-TOP-PARMS.
052500     PERFORM 830-LOAD-VTYPE-RANKING THRU 830-EXIT
052600         VARYING WS-VTYPE-IDX FROM 1 BY 1
052700         UNTIL WS-VTYPE-IDX > WS-VTYPE-COUNT.
052800     MOVE 'B' TO WS-TOP-FUNCTION-CD.
052900     CALL 'VRBTOP01' USING WS-TOP-PARMS.
053000     MOVE 'I' TO WS-TOP-FUNCTION-CD.
053100     CALL 'VRBTOP01' USING WS-TOP-PARMS.
053200     PERFORM 820-PRINT-TOP-ONE THRU 820-EXIT
053300         UNTIL WS-TOP-MORE-ENTRIES = 'N'.
053400     MOVE SPACES TO WS-PRINT-LINE.
053500     STRING 'AVERAGE REVIEW RATING BY VESSEL TYPE' DELIMITED BY S
053600         INTO WS-PRINT-LINE.
053700     PERFORM 950-WRITE-LINE THRU 950-EXIT.
053800     PERFORM 840-PRINT-ONE-RATING THRU 840-EXIT
053900         VARYING WS-RATE-IDX FROM 1 BY 1
054000         UNTIL WS-RATE-IDX > WS-RATE-COUNT.
054100 800-EXIT.
054200     EXIT.
054300*
054400 840-PRINT-ONE-RATING.
054500     IF WS-RATE-CNT (WS-RATE-IDX) > ZERO
054600         COMPUTE WS-RATE-AVG ROUNDED =
054700             WS-RATE-SUM (WS-RATE-IDX) / WS-RATE-CNT (WS-RATE-IDX
054800         MOVE SPACES TO WS-PRINT-LINE
054900         STRING '  ' WS-RATE-VTYPE (WS-RATE-IDX) ' ' WS-RATE-AVG
055000             DELIMITED BY SIZE INTO WS-PRINT-LINE
055100         PERFORM 950-WRITE-LINE THRU 950-EXIT
055200     END-IF.
055300 840-EXIT.
055400     EXIT.
055500*
055600 810-LOAD-CUST-RANKING.
055700     MOVE 'A' TO WS-TOP-FUNCTION-CD.
055800     MOVE WS-CUST-NAME (WS-CUST-IDX) TO WS-TOP-ENTRY-NAME.
055900     MOVE WS-CUST-REVENUE (WS-CUST-IDX) TO WS-TOP-ENTRY-VALUE.
056000     CALL 'VRBTOP01' USING WS-TOP-PARMS.
056100 810-EXIT.
056200     EXIT.
056300*
056400 820-PRINT-TOP-ONE.
056500*    FUNCTION CODE 'N' = FETCH NEXT RANKED ENTRY FROM VRBTOP01.
056600     MOVE 'N' TO WS-TOP-FUNCTION-CD.
056700     CALL 'VRBTOP01' USING WS-TOP-PARMS.
056800     IF WS-TOP-MORE-ENTRIES = 'Y'
056900         MOVE SPACES TO WS-PRINT-LINE
057000         MOVE WS-TOP-ENTRY-VALUE TO WS-EDIT-AMOUNT
057100         STRING '  ' WS-TOP-ENTRY-NAME ' ' WS-EDIT-AMOUNT
057200             DELIMITED BY SIZE INTO WS-PRINT-LINE
057300         PERFORM 950-WRITE-LINE THRU 950-EXIT
057400     END-IF.
057500 820-EXIT.
057600     EXIT.
057700*
057800 830-LOAD-VTYPE-RANKING.
057900     MOVE 'A' TO WS-TOP-FUNCTION-CD.
058000     MOVE WS-VTYPE-NAME (WS-VTYPE-IDX) TO WS-TOP-ENTRY-NAME.
058100     MOVE WS-VTYPE-RENT-CNT (WS-VTYPE-IDX) TO WS-TOP-ENTRY-VALUE.
058200     CALL 'VRBTOP01' USING WS-TOP-PARMS.
058300 830-EXIT.
058400     EXIT.
058500*
058600 850-PRINT-LOYALTY-REPORT.
058700     MOVE '850-PRINT-LOYALTY-REPORT' TO WS-PARA-NAME.
058800     MOVE SPACES TO WS-PRINT-LINE.
058900     STRING 'VESSEL RENTAL BATCH -- LOYALTY PROGRAM REPORT'
059000         DELIMITED BY SIZE INTO WS-PRINT-LINE.
059100     PERFORM 950-WRITE-LINE THRU 950-EXIT.
059200     IF WS-LOY-MEMBER-CNT > ZERO
059300         COMPUTE WS-LOY-VIP-PCT ROUNDED =
059400             WS-LOY-VIP-CNT * 100 / WS-LOY-MEMBER-CNT
059500         COMPUTE WS-LOY-AVG-POINTS = WS-LOY-POINTS-TOTAL / WS-LOY
059600         COMPUTE WS-LOY-AVG-RENTALS = WS-LOY-RENTALS-TOTAL / WS-L
059700     ELSE
059800         MOVE ZERO TO WS-LOY-VIP-PCT
059900         MOVE ZERO TO WS-LOY-AVG-POINTS
060000         MOVE ZERO TO WS-LOY-AVG-RENTALS
060100     END-IF.
060200     MOVE WS-LOY-MEMBER-CNT TO WS-EDIT-COUNT.
060300     STRING 'TOTAL MEMBERS . . . . . . . : ' WS-EDIT-COUNT
060400         DELIMITED BY SIZE INTO WS-PRINT-LINE.
060500     PERFORM 950-WRITE-LINE THRU 950-EXIT.
060600     MOVE WS-LOY-VIP-CNT TO WS-EDIT-COUNT.
060700     STRING 'VIP MEMBERS . . . . . . . . : ' WS-EDIT-COUNT
060800         DELIMITED BY SIZE INTO WS-PRINT-LINE.
060900     PERFORM 950-WRITE-LINE THRU 950-EXIT.
061000     MOVE WS-LOY-VIP-PCT TO WS-EDIT-PCT.
061100     STRING 'VIP PERCENTAGE . . . . . . . : ' WS-EDIT-PCT ' PCT'
061200         DELIMITED BY SIZE INTO WS-PRINT-LINE.
061300     PERFORM 950-WRITE-LINE THRU 950-EXIT.
061400     MOVE WS-LOY-POINTS-TOTAL TO WS-EDIT-COUNT.
061500     STRING 'TOTAL POINTS IN CIRCULATION : ' WS-EDIT-COUNT
061600         DELIMITED BY SIZE INTO WS-PRINT-LINE.
061700     PERFORM 950-WRITE-LINE THRU 950-EXIT.
061800     MOVE WS-LOY-RENTALS-TOTAL TO WS-EDIT-COUNT.
061900     STRING 'TOTAL RENTALS . . . . . . . : ' WS-EDIT-COUNT
062000         DELIMITED BY SIZE INTO WS-PRINT-LINE.
062100     PERFORM 950-WRITE-LINE THRU 950-EXIT.
062200     MOVE WS-LOY-AVG-POINTS TO WS-EDIT-COUNT.
062300     STRING 'AVG POINTS PER MEMBER . . . : ' WS-EDIT-COUNT
062400         DELIMITED BY SIZE INTO WS-PRINT-LINE.
062500     PERFORM 950-WRITE-LINE THRU 950-EXIT.
062600     MOVE WS-LOY-AVG-RENTALS TO WS-EDIT-COUNT.
062700     STRING 'AVG RENTALS PER MEMBER . . . : ' WS-EDIT-COUNT
062800         DELIMITED BY SIZE INTO WS-PRINT-LINE.
062900     PERFORM 950-WRITE-LINE THRU 950-EXIT.
063000     MOVE SPACES TO WS-PRINT-LINE.
063100     STRING 'TRANSACTION-TYPE BREAKDOWN' DELIMITED BY SIZE
063200         INTO WS-PRINT-LINE.
063300     PERFORM 950-WRITE-LINE THRU 950-EXIT.
063400     MOVE WS-STATUS-COMPLETED-CNT TO WS-EDIT-COUNT.
063500     STRING '  RENTAL_POINTS . . . . . . : ' WS-EDIT-COUNT
063600         DELIMITED BY SIZE INTO WS-PRINT-LINE.
063700     PERFORM 950-WRITE-LINE THRU 950-EXIT.
063800     MOVE WS-REVIEW-TOTAL-CNT TO WS-EDIT-COUNT.
063900     STRING '  REVIEW_BONUS . . . . . . . : ' WS-EDIT-COUNT
064000         DELIMITED BY SIZE INTO WS-PRINT-LINE.
064100     PERFORM 950-WRITE-LINE THRU 950-EXIT.
064200     MOVE ZERO TO WS-EDIT-COUNT.
064300     STRING '  REDEMPTION . . . . . . . . : ' WS-EDIT-COUNT
064400         DELIMITED BY SIZE INTO WS-PRINT-LINE.
064500     PERFORM 950-WRITE-LINE THRU 950-EXIT.
064600     STRING '  TRANSFER_IN . . . . . . . . : ' WS-EDIT-COUNT
064700         DELIMITED BY SIZE INTO WS-PRINT-LINE.
064800     PERFORM 950-WRITE-LINE THRU 950-EXIT.
064900     STRING '  TRANSFER_OUT . . . . . . . . : ' WS-EDIT-COUNT
065000         DELIMITED BY SIZE INTO WS-PRINT-LINE.
065100     PERFORM 950-WRITE-LINE THRU 950-EXIT.
065200     STRING '  POINTS_DEDUCTION . . . . . . : ' WS-EDIT-COUNT
065300         DELIMITED BY SIZE INTO WS-PRINT-LINE.
065400     PERFORM 950-WRITE-LINE THRU 950-EXIT.
065500 850-EXIT.
065600     EXIT.
065700*
065800 870-PRINT-MAINT-REPORT.
065900     MOVE '870-PRINT-MAINT-REPORT' TO WS-PARA-NAME.
066000     MOVE SPACES TO WS-PRINT-LINE.
066100     STRING 'VESSEL RENTAL BATCH -- MAINTENANCE REPORT'
066200         DELIMITED BY SIZE INTO WS-PRINT-LINE.
066300     PERFORM 950-WRITE-LINE THRU 950-EXIT.
066400     MOVE WS-MAINT-TOTAL-CNT TO WS-EDIT-COUNT.
066500     STRING 'TOTAL MAINTENANCE RECORDS  : ' WS-EDIT-COUNT
066600         DELIMITED BY SIZE INTO WS-PRINT-LINE.
066700     PERFORM 950-WRITE-LINE THRU 950-EXIT.
066800     MOVE WS-MAINT-COMPLETED-COST TO WS-EDIT-AMOUNT.
066900     STRING 'TOTAL COMPLETED COST (RM)  : ' WS-EDIT-AMOUNT
067000         DELIMITED BY SIZE INTO WS-PRINT-LINE.
067100     PERFORM 950-WRITE-LINE THRU 950-EXIT.
067200     MOVE WS-MAINT-SCHED-CNT TO WS-EDIT-COUNT.
067300     STRING '  SCHEDULED . . . . . . . . : ' WS-EDIT-COUNT
067400         DELIMITED BY SIZE INTO WS-PRINT-LINE.
067500     PERFORM 950-WRITE-LINE THRU 950-EXIT.
067600     MOVE WS-MAINT-INPROG-CNT TO WS-EDIT-COUNT.
067700     STRING '  IN_PROGRESS . . . . . . . : ' WS-EDIT-COUNT
067800         DELIMITED BY SIZE INTO WS-PRINT-LINE.
067900     PERFORM 950-WRITE-LINE THRU 950-EXIT.
068000     MOVE WS-MAINT-COMPLETED-CNT TO WS-EDIT-COUNT.
068100     STRING '  COMPLETED . . . . . . . . : ' WS-EDIT-COUNT
068200         DELIMITED BY SIZE INTO WS-PRINT-LINE.
068300     PERFORM 950-WRITE-LINE THRU 950-EXIT.
068400     MOVE WS-MAINT-CANCELLED-CNT TO WS-EDIT-COUNT.
068500     STRING '  CANCELLED . . . . . . . . : ' WS-EDIT-COUNT
068600         DELIMITED BY SIZE INTO WS-PRINT-LINE.
068700     PERFORM 950-WRITE-LINE THRU 950-EXIT.
068800     MOVE SPACES TO WS-PRINT-LINE.
068900     STRING 'BREAKDOWN BY MAINTENANCE TYPE' DELIMITED BY SIZE
069000         INTO WS-PRINT-LINE.
069100     PERFORM 950-WRITE-LINE THRU 950-EXIT.
069200     PERFORM 880-PRINT-ONE-MTYPE-CNT THRU 880-EXIT
069300         VARYING WS-MTYPE-IDX FROM 1 BY 1
069400         UNTIL WS-MTYPE-IDX > WS-MTYPE-COUNT.
069500     MOVE WS-MAINT-OVERDUE-CNT TO WS-EDIT-COUNT.
069600     STRING 'OVERDUE (PAST DUE) COUNT . : ' WS-EDIT-COUNT
069700         DELIMITED BY SIZE INTO WS-PRINT-LINE.
069800     PERFORM 950-WRITE-LINE THRU 950-EXIT.
069900     MOVE WS-MAINT-UPCOMING-CNT TO WS-EDIT-COUNT.
070000     STRING 'UPCOMING (NEXT 30 DAYS) . . : ' WS-EDIT-COUNT
070100         DELIMITED BY SIZE INTO WS-PRINT-LINE.
070200     PERFORM 950-WRITE-LINE THRU 950-EXIT.
070300     MOVE SPACES TO WS-PRINT-LINE.
070400     STRING 'AVERAGE COST PER TYPE (COMPLETED ONLY)' DELIMITED BY
070500         INTO WS-PRINT-LINE.
070600     PERFORM 950-WRITE-LINE THRU 950-EXIT.
070700     PERFORM 890-PRINT-ONE-MTYPE-AVG THRU 890-EXIT
070800         VARYING WS-MTYPE-IDX FROM 1 BY 1
070900         UNTIL WS-MTYPE-IDX > WS-MTYPE-COUNT.
071000 870-EXIT.
071100     EXIT.
071200*
071300 880-PRINT-ONE-MTYPE-CNT.
071400     MOVE SPACES TO WS-PRINT-LINE.
071500     MOVE WS-MTYPE-ALL-CNT (WS-MTYPE-IDX) TO WS-EDIT-COUNT.
071600     STRING '  ' WS-MTYPE-NAME (WS-MTYPE-IDX) ' ' WS-EDIT-COUNT
071700         DELIMITED BY SIZE INTO WS-PRINT-LINE.
071800     PERFORM 950-WRITE-LINE THRU 950-EXIT.
071900 880-EXIT.
072000     EXIT.
072100*
072200 890-PRINT-ONE-MTYPE-AVG.
072250*    AVERAGE COMPLETED COST NEEDS ITS OWN V99 FIELD -- THE
072260*    30/360 DATE-ORDINAL SCRATCH IN 310-CHECK-OVERDUE-UPCOMING
072270*    IS A WHOLE-NUMBER COMP ITEM AND WOULD TRUNCATE THE RM
072280*    CENTS ON THIS COMPUTE.
072300     IF WS-MTYPE-COMPL-CNT (WS-MTYPE-IDX) > ZERO
072400         COMPUTE WS-MTYPE-AVG-COST ROUNDED =
072500             WS-MTYPE-COMPL-COST (WS-MTYPE-IDX) /
072600             WS-MTYPE-COMPL-CNT (WS-MTYPE-IDX)
072700         MOVE WS-MTYPE-AVG-COST TO WS-EDIT-AMOUNT
072800         MOVE SPACES TO WS-PRINT-LINE
072900         STRING '  ' WS-MTYPE-NAME (WS-MTYPE-IDX) ' ' WS-EDIT-AMOUNT
073000             DELIMITED BY SIZE INTO WS-PRINT-LINE
073100         PERFORM 950-WRITE-LINE THRU 950-EXIT
073200     END-IF.
073300 890-EXIT.
073400     EXIT.
073500*
073600 950-WRITE-LINE.
073700     WRITE PRINT-REC FROM WS-PRINT-LINE.
073800     MOVE SPACES TO WS-PRINT-LINE.
073900 950-EXIT.
074000     EXIT.
074100*
074200 790-CLOSE-FILES.
074300     MOVE '790-CLOSE-FILES' TO WS-PARA-NAME.
074400     CLOSE HISTORY-FILE REVIEW-FILE LOYALTY-FILE MAINT-FILE
074500           PRINT-FILE.
074600 790-EXIT.
074700     EXIT.
