000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     VRBTOP01.
000300 AUTHOR.         D STOUT.
000400 INSTALLATION.   MARINA SYSTEMS GROUP.
000500 DATE-WRITTEN.   04/11/90.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*****************************************************************
000900*    VRBTOP01  --  GENERAL-PURPOSE TOP-5 RANKING SUBPROGRAM
001000*
001100*    CALLED REPEATEDLY BY VRB200 TO ACCUMULATE A RUNNING TOTAL
001200*    PER KEY (CUSTOMER NAME -> REVENUE, OR VESSEL TYPE -> COUNT)
001300*    AND THEN EXTRACT THE TOP 5 KEYS BY VALUE, DESCENDING.  ONE
001400*    INSTANCE OF THE ACCUMULATOR TABLE IS KEPT, SO VRB200 MUST
001500*    RESET (FUNCTION 'R') BETWEEN ONE RANKING AND THE NEXT.
001600*    THE TOP-5 EXTRACTION (300-BUILD-TOP-FIVE) USES THE SAME
001700*    BACKWARD-SHIFT INSERTION TECHNIQUE AS THE SHOP'S OLD
001800*    ADSORT ARRAY-SORT UTILITY, APPLIED TO A FIXED 5-SLOT TABLE
001900*    INSTEAD OF A FULL ARRAY.                                   *
002000*
002100*    CHANGE LOG.                                                *
002200*    04/11/90  DS     INITIAL VERSION.                          *
002300*    11/02/93  RGK    ACCUMULATOR TABLE WIDENED TO 500 - CR 0201.
002400*    12/29/98  KAL    Y2K REMEDIATION - NO 2-DIGIT YEAR DATA
002500*                     HELD IN THIS MODULE.  SIGNED OFF.         *
002600*    07/11/02  KAL    RENAMED WORK FIELDS PER STD 2002-04.      *
002700*    02/02/15  SGF    MINOR CLEANUP, NO LOGIC CHANGE.           *
002800*****************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.  IBM-370.
003200 OBJECT-COMPUTER.  IBM-370.
003300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600 77  WS-ACC-COUNT              PIC 9(4)     COMP VALUE 0.
003700 77  WS-ACC-MAX                PIC 9(4)     COMP VALUE 500.
003800 77  WS-TOP-COUNT              PIC 9(2)     COMP VALUE 0.
003900 77  WS-TOP-MAX                PIC 9(2)     COMP VALUE 5.
004000 77  WS-ITER-IDX               PIC 9(2)     COMP VALUE 0.
004100 01  WS-PARA-NAME              PIC X(20) VALUE SPACES.
004200 01  WS-ACC-TABLE.
004300     05  WS-ACC-ENTRY          OCCURS 500 TIMES
004400                                INDEXED BY WS-ACC-IDX.
004500         10  WS-ACC-NAME       PIC X(30).
004600         10  WS-ACC-VALUE      PIC S9(9)V99 COMP-3.
004700         10  FILLER            PIC X(05).
004800 01  WS-TOP-TABLE.
004900     05  WS-TOP-ENTRY          OCCURS 5 TIMES
005000                                INDEXED BY WS-TOP-IDX.
005100         10  WS-TOP-NAME       PIC X(30).
005200         10  WS-TOP-VALUE      PIC S9(9)V99 COMP-3.
005300         10  FILLER            PIC X(05).
005400 01  WS-TOP-TABLE-ALT REDEFINES WS-TOP-TABLE.
005500     05  FILLER                PIC X(205).
005600 01  WS-BUILD-WORK.
005700     05  WS-BUILD-SHIFT-FROM   PIC 9(2)     COMP.
005800     05  WS-BUILD-SLOT         PIC 9(2)     COMP.
005900 01  WS-BUILD-WORK-ALT REDEFINES WS-BUILD-WORK.
006000     05  FILLER                PIC X(04).
006100 01  WS-TOP-SWAP-ENTRY.
006200     05  WS-SWAP-NAME          PIC X(30).
006300     05  WS-SWAP-VALUE         PIC S9(9)V99 COMP-3.
006400     05  FILLER                PIC X(05).
006500 01  WS-DUMP-AREA.
006600     05  WS-DUMP-FUNCTION-CD   PIC X(01) VALUE SPACES.
006700     05  WS-DUMP-ENTRY-NAME    PIC X(30) VALUE SPACES.
006800     05  FILLER                PIC X(05).
006900 01  WS-DUMP-AREA-ALT REDEFINES WS-DUMP-AREA.
007000     05  WS-DUMP-RAW           PIC X(36).
007100 LINKAGE SECTION.
007200 01  LK-TOP-PARMS.
007300     05  LK-FUNCTION-CD            PIC X(01).
007400         88  LK-FN-RESET               VALUE 'R'.
007500         88  LK-FN-ACCUMULATE          VALUE 'A'.
007600         88  LK-FN-BUILD-TOP-FIVE      VALUE 'B'.
007700         88  LK-FN-INIT-ITERATOR       VALUE 'I'.
007800         88  LK-FN-NEXT-ENTRY          VALUE 'N'.
007900     05  LK-ENTRY-NAME             PIC X(30).
008000     05  LK-ENTRY-VALUE            PIC S9(9)V99 COMP-3.
008100     05  LK-MORE-ENTRIES           PIC X(01).
008200     05  LK-RETURN-CD              PIC S9(4)    COMP.
008300 PROCEDURE DIVISION USING LK-TOP-PARMS.
008400*
008500*    MAIN LINE -- DISPATCH ON FUNCTION CODE
008600*
008700     MOVE LK-FUNCTION-CD TO WS-DUMP-FUNCTION-CD.
008800     MOVE LK-ENTRY-NAME  TO WS-DUMP-ENTRY-NAME.
008900     MOVE ZERO TO LK-RETURN-CD.
009000     EVALUATE TRUE
009100         WHEN LK-FN-RESET
009200             PERFORM 100-RESET-TABLES    THRU 100-EXIT
009300         WHEN LK-FN-ACCUMULATE
009400             PERFORM 200-ACCUMULATE-ENTRY THRU 200-EXIT
009500         WHEN LK-FN-BUILD-TOP-FIVE
009600             PERFORM 300-BUILD-TOP-FIVE  THRU 300-EXIT
009700         WHEN LK-FN-INIT-ITERATOR
009800             PERFORM 400-INIT-ITERATOR   THRU 400-EXIT
009900         WHEN LK-FN-NEXT-ENTRY
010000             PERFORM 500-NEXT-ENTRY      THRU 500-EXIT
010100         WHEN OTHER
010200             MOVE 16 TO LK-RETURN-CD
010300     END-EVALUATE.
010400     GOBACK.
010500*
010600 100-RESET-TABLES.
010700*    START A NEW RANKING -- CLEAR BOTH THE ACCUMULATOR AND THE
010800*    TOP-5 TABLE SO THE PREVIOUS RANKING'S KEYS DO NOT LEAK IN.
010900     MOVE '100-RESET-TABLES' TO WS-PARA-NAME.
011000     MOVE ZERO TO WS-ACC-COUNT.
011100     MOVE ZERO TO WS-TOP-COUNT.
011200 100-EXIT.
011300     EXIT.
011400*
011500 200-ACCUMULATE-ENTRY.
011600*    FIND-OR-ADD BY NAME, THEN ADD THE INCOMING VALUE -- SAME
011700*    LINEAR-SEARCH IDIOM AS THE LOYALTY LEDGER'S ACCOUNT LOOKUP.
011800     MOVE '200-ACCUMULATE-ENTRY' TO WS-PARA-NAME.
011900     SET WS-ACC-IDX TO 1.
012000     MOVE 'N' TO LK-MORE-ENTRIES.
012100     IF WS-ACC-COUNT > ZERO
012200         SEARCH WS-ACC-ENTRY
012300             AT END
012400                 CONTINUE
012500             WHEN WS-ACC-NAME (WS-ACC-IDX) = LK-ENTRY-NAME
012600                 ADD LK-ENTRY-VALUE TO WS-ACC-VALUE (WS-ACC-IDX)
012700                 MOVE 'Y' TO LK-MORE-ENTRIES
012800         END-SEARCH
012900     END-IF.
013000     IF LK-MORE-ENTRIES = 'N'
013100         IF WS-ACC-COUNT < WS-ACC-MAX
013200             ADD 1 TO WS-ACC-COUNT
013300             SET WS-ACC-IDX TO WS-ACC-COUNT
013400             MOVE LK-ENTRY-NAME  TO WS-ACC-NAME (WS-ACC-IDX)
013500             MOVE LK-ENTRY-VALUE TO WS-ACC-VALUE (WS-ACC-IDX)
013600         ELSE
013700             MOVE 8 TO LK-RETURN-CD
013800         END-IF
013900     END-IF.
014000 200-EXIT.
014100     EXIT.
014200*
014300 300-BUILD-TOP-FIVE.
014400*    ONE PASS OVER THE ACCUMULATOR TABLE.  EACH ENTRY IS EITHER
014500*    DROPPED STRAIGHT INTO THE TOP-5 TABLE (WHILE IT IS NOT YET
014600*    FULL) OR, IF IT BEATS THE CURRENT LOWEST-RANKED SLOT,
014700*    SHIFTED IN BY PUSHING THE LOWER ENTRIES DOWN ONE SLOT --
014800*    THE SAME BACKWARD-SHIFT TECHNIQUE THE OLD ADSORT UTILITY
014900*    USED ON A FULL ARRAY.
015000     MOVE '300-BUILD-TOP-FIVE' TO WS-PARA-NAME.
015100     MOVE ZERO TO WS-TOP-COUNT.
015200     PERFORM 310-CONSIDER-ONE-ENTRY THRU 310-EXIT
015300         VARYING WS-ACC-IDX FROM 1 BY 1
015400         UNTIL WS-ACC-IDX > WS-ACC-COUNT.
015500 300-EXIT.
015600     EXIT.
015700*
015800 310-CONSIDER-ONE-ENTRY.
015900     IF WS-TOP-COUNT < WS-TOP-MAX
016000         ADD 1 TO WS-TOP-COUNT
016100         SET WS-TOP-IDX TO WS-TOP-COUNT
016200         MOVE WS-ACC-NAME (WS-ACC-IDX)  TO WS-TOP-NAME (WS-TOP-ID
016300         MOVE WS-ACC-VALUE (WS-ACC-IDX) TO WS-TOP-VALUE (WS-TOP-I
016400         PERFORM 320-BUBBLE-UP THRU 320-EXIT
016500     ELSE
016600         IF WS-ACC-VALUE (WS-ACC-IDX) > WS-TOP-VALUE (WS-TOP-MAX)
016700             MOVE WS-ACC-NAME (WS-ACC-IDX)
016800                               TO WS-TOP-NAME (WS-TOP-MAX)
016900             MOVE WS-ACC-VALUE (WS-ACC-IDX)
017000                               TO WS-TOP-VALUE (WS-TOP-MAX)
017100             SET WS-TOP-IDX TO WS-TOP-MAX
017200             PERFORM 320-BUBBLE-UP THRU 320-EXIT
017300         END-IF
017400     END-IF.
017500 310-EXIT.
017600     EXIT.
017700*
017800 320-BUBBLE-UP.
017900*    SHIFT THE JUST-PLACED ENTRY UP THROUGH THE FILLED SLOTS
018000*    UNTIL IT SITS BELOW A LARGER (OR EQUAL) VALUE -- KEEPS THE
018100*    TOP-5 TABLE DESCENDING AT ALL TIMES.
018200     MOVE WS-TOP-IDX TO WS-BUILD-SLOT.
018300     PERFORM 330-SWAP-UP-ONE THRU 330-EXIT
018400         UNTIL WS-BUILD-SLOT <= 1.
018500 320-EXIT.
018600     EXIT.
018700*
018800 330-SWAP-UP-ONE.
018900     COMPUTE WS-BUILD-SHIFT-FROM = WS-BUILD-SLOT - 1.
019000     SET WS-TOP-IDX TO WS-BUILD-SLOT.
019100     IF WS-TOP-VALUE (WS-BUILD-SHIFT-FROM) < WS-TOP-VALUE (WS-TOP
019200         MOVE WS-TOP-NAME  (WS-BUILD-SHIFT-FROM) TO WS-SWAP-NAME
019300         MOVE WS-TOP-VALUE (WS-BUILD-SHIFT-FROM) TO WS-SWAP-VALUE
019400         MOVE WS-TOP-NAME  (WS-TOP-IDX) TO WS-TOP-NAME (WS-BUILD-
019500         MOVE WS-TOP-VALUE (WS-TOP-IDX) TO WS-TOP-VALUE (WS-BUILD
019600         MOVE WS-SWAP-NAME  TO WS-TOP-NAME (WS-TOP-IDX)
019700         MOVE WS-SWAP-VALUE TO WS-TOP-VALUE (WS-TOP-IDX)
019800         MOVE WS-BUILD-SHIFT-FROM TO WS-BUILD-SLOT
019900     ELSE
020000         MOVE 1 TO WS-BUILD-SLOT
020100     END-IF.
020200 330-EXIT.
020300     EXIT.
020400*
020500 400-INIT-ITERATOR.
020600     MOVE '400-INIT-ITERATOR' TO WS-PARA-NAME.
020700     MOVE ZERO TO WS-ITER-IDX.
020800 400-EXIT.
020900     EXIT.
021000*
021100 500-NEXT-ENTRY.
021200     MOVE '500-NEXT-ENTRY' TO WS-PARA-NAME.
021300     ADD 1 TO WS-ITER-IDX.
021400     IF WS-ITER-IDX <= WS-TOP-COUNT
021500         SET WS-TOP-IDX TO WS-ITER-IDX
021600         MOVE WS-TOP-NAME (WS-TOP-IDX)  TO LK-ENTRY-NAME
021700         MOVE WS-TOP-VALUE (WS-TOP-IDX) TO LK-ENTRY-VALUE
021800         MOVE 'Y' TO LK-MORE-ENTRIES
021900     ELSE
022000         MOVE 'N' TO LK-MORE-ENTRIES
022100     END-IF.
022200 500-EXIT.
022300     EXIT.
