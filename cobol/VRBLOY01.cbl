000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     VRBLOY01.
000300 AUTHOR.         D STOUT.
000400 INSTALLATION.   MARINA SYSTEMS GROUP.
000500 DATE-WRITTEN.   11/02/88.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*****************************************************************
000900*    VRBLOY01  --  CUSTOMER LOYALTY POINT LEDGER               *
001000*
001100*    CALLED FROM VRB100 AT THREE POINTS IN THE RENTAL PASS:     *
001200*    250-PRICE-RENTAL (POST RENTAL POINTS), 480-POST-REVIEW     *
001300*    (AWARD REVIEW BONUS), AND ANY FUTURE REDEMPTION ENTRY.     *
001400*    ALSO CALLED AT END OF RUN, ONE ACCOUNT AT A TIME, BY       *
001500*    900-WRITE-LOYALTY-SNAPSHOT TO BUILD LOYALTY.OUT.  HOLDS    *
001600*    THE RUN'S ONE-ENTRY-PER-CUSTOMER TABLE IN ITS OWN WORKING  *
001700*    STORAGE -- THE TABLE SURVIVES FOR THE LIFE OF THE RUN UNIT *
001800*    BECAUSE THIS MODULE IS CALLED, NEVER CANCELLED, BY VRB100. *
001900*
002000*    CHANGE LOG.                                                *
002100*    11/02/88  DS     INITIAL VERSION - POST/DEDUCT ONLY.       *
002200*    04/19/89  DS     VIP ELIGIBILITY CHECK ADDED - CR 0061.    *
002300*    08/30/91  JT     REVIEW BONUS ENTRY POINT ADDED.           *
002400*    02/14/94  MDH    DEDUCTION GUARD - REJECT IF WOULD GO      *
002500*                     NEGATIVE, PER AUDIT FINDING 94-17.        *
002600*    06/05/96  MDH    ITERATOR ENTRY POINTS ADDED FOR THE       *
002700*                     END-OF-RUN SNAPSHOT WRITE - CR 0402.      *
002800*    12/29/98  KAL    Y2K REMEDIATION - NO 2-DIGIT YEAR DATA
002900*                     HELD IN THIS MODULE.  SIGNED OFF.         *
003000*    07/11/02  KAL    RENAMED WORK FIELDS PER STD 2002-04.      *
003100*    05/05/07  PDQ    ACCOUNT TABLE WIDENED TO 500 ENTRIES.     *
003200*    02/02/15  SGF    MINOR CLEANUP, NO LOGIC CHANGE.           *
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-370.
003700 OBJECT-COMPUTER.  IBM-370.
003800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 77  WS-TABLE-INIT-SW            PIC X(01) VALUE 'N'.
004200     88  WS-TABLE-INITIALIZED        VALUE 'Y'.
004300 77  WS-ACCT-COUNT                PIC 9(4)     COMP VALUE 0.
004400 77  WS-ACCT-MAX                  PIC 9(4)     COMP VALUE 500.
004500 01  WS-PARA-NAME                PIC X(20) VALUE SPACES.
004600 01  WS-ITER-IDX-WORK.
004700     05  WS-ITER-IDX              PIC 9(4)     COMP VALUE 0.
004800     05  FILLER                   PIC X(04).
004900 01  WS-ITER-IDX-ALT REDEFINES WS-ITER-IDX-WORK.
005000     05  WS-ITER-IDX-SIGNED       PIC S9(4)    COMP.
005100     05  FILLER                   PIC X(04).
005200 01  WS-ACCT-TABLE.
005300     05  WS-ACCT-ENTRY           OCCURS 500 TIMES
005400                                  INDEXED BY WS-ACCT-IDX.
005500         10  WS-ACCT-CUSTOMER-ID     PIC X(10).
005600         10  WS-ACCT-CUSTOMER-NAME   PIC X(30).
005700         10  WS-ACCT-CURRENT-POINTS  PIC S9(7)    COMP.
005800         10  WS-ACCT-LIFETIME-POINTS PIC S9(7)    COMP.
005900         10  WS-ACCT-TOTAL-RENTALS   PIC 9(5)     COMP.
006000         10  WS-ACCT-VIP-FLAG        PIC X(01).
006100             88  WS-ACCT-IS-VIP          VALUE 'Y'.
006200             88  WS-ACCT-NOT-VIP         VALUE 'N'.
006300         10  FILLER                  PIC X(15).
006400 01  WS-VIP-TEST-AREA.
006500     05  WS-VIP-BY-POINTS         PIC X(01) VALUE 'N'.
006600     05  WS-VIP-BY-RENTALS        PIC X(01) VALUE 'N'.
006700 01  WS-VIP-TEST-ALT REDEFINES WS-VIP-TEST-AREA.
006800     05  WS-VIP-TEST-BYTES        PIC X(02).
006900 01  WS-DUMP-AREA.
007000     05  WS-DUMP-CUST-ID          PIC X(10) VALUE SPACES.
007100     05  WS-DUMP-FUNCTION         PIC X(01) VALUE SPACES.
007200 01  WS-DUMP-AREA-ALT REDEFINES WS-DUMP-AREA.
007300     05  WS-DUMP-RAW              PIC X(11).
007400 LINKAGE SECTION.
007500 01  LK-LOY-PARMS.
007600     05  LK-FUNCTION-CD          PIC X(01).
007700         88  LK-FN-POST-RENTAL       VALUE 'P'.
007800         88  LK-FN-REVIEW-BONUS      VALUE 'B'.
007900         88  LK-FN-DEDUCT-POINTS     VALUE 'D'.
008000         88  LK-FN-INIT-ITERATOR     VALUE 'I'.
008100         88  LK-FN-NEXT-ACCOUNT      VALUE 'N'.
008200     05  LK-CUSTOMER-ID          PIC X(10).
008300     05  LK-CUSTOMER-NAME        PIC X(30).
008400     05  LK-POINTS-DELTA         PIC S9(5)    COMP.
008500     05  LK-CURRENT-POINTS       PIC S9(7)    COMP.
008600     05  LK-LIFETIME-POINTS      PIC S9(7)    COMP.
008700     05  LK-TOTAL-RENTALS        PIC 9(5)     COMP.
008800     05  LK-VIP-FLAG             PIC X(01).
008900     05  LK-DEDUCT-REJECTED      PIC X(01).
009000     05  LK-MORE-ACCOUNTS        PIC X(01).
009100     05  LK-RETURN-CD            PIC S9(4)    COMP.
009200 PROCEDURE DIVISION USING LK-LOY-PARMS.
009300*
009400*    MAIN LINE -- ONE CALL PER LEDGER EVENT OR ITERATOR STEP
009500*
009600     MOVE LK-CUSTOMER-ID   TO WS-DUMP-CUST-ID.
009700     MOVE LK-FUNCTION-CD   TO WS-DUMP-FUNCTION.
009800     MOVE 'N' TO LK-DEDUCT-REJECTED.
009900     MOVE ZERO TO LK-RETURN-CD.
010000     EVALUATE TRUE
010100         WHEN LK-FN-POST-RENTAL
010200             PERFORM 050-FIND-OR-ADD-ACCT  THRU 050-EXIT
010300             PERFORM 100-POST-RENTAL-PTS   THRU 100-EXIT
010400         WHEN LK-FN-REVIEW-BONUS
010500             PERFORM 050-FIND-OR-ADD-ACCT  THRU 050-EXIT
010600             PERFORM 200-AWARD-REVIEW-BONUS THRU 200-EXIT
010700         WHEN LK-FN-DEDUCT-POINTS
010800             PERFORM 050-FIND-OR-ADD-ACCT  THRU 050-EXIT
010900             PERFORM 300-DEDUCT-POINTS     THRU 300-EXIT
011000         WHEN LK-FN-INIT-ITERATOR
011100             PERFORM 400-INIT-ITERATOR     THRU 400-EXIT
011200         WHEN LK-FN-NEXT-ACCOUNT
011300             PERFORM 450-NEXT-ACCOUNT      THRU 450-EXIT
011400         WHEN OTHER
011500             MOVE 16 TO LK-RETURN-CD
011600     END-EVALUATE.
011700     GOBACK.
011800*
011900 050-FIND-OR-ADD-ACCT.
012000*    LINEAR SEARCH -- TABLE IS IN ARRIVAL ORDER, NOT SORTED.
012100     MOVE '050-FIND-OR-ADD-ACCT' TO WS-PARA-NAME.
012200     SET WS-ACCT-IDX TO 1.
012300     SEARCH WS-ACCT-ENTRY
012400         AT END
012500             PERFORM 060-ADD-NEW-ACCT THRU 060-EXIT
012600         WHEN WS-ACCT-CUSTOMER-ID (WS-ACCT-IDX) = LK-CUSTOMER-ID
012700             CONTINUE
012800     END-SEARCH.
012900 050-EXIT.
013000     EXIT.
013100*
013200 060-ADD-NEW-ACCT.
013300     MOVE '060-ADD-NEW-ACCT' TO WS-PARA-NAME.
013400     IF WS-ACCT-COUNT < WS-ACCT-MAX
013500         ADD 1 TO WS-ACCT-COUNT
013600         SET WS-ACCT-IDX TO WS-ACCT-COUNT
013700         MOVE LK-CUSTOMER-ID   TO WS-ACCT-CUSTOMER-ID (WS-ACCT-ID
013800         MOVE LK-CUSTOMER-NAME TO WS-ACCT-CUSTOMER-NAME (WS-ACCT-
013900         MOVE ZERO TO WS-ACCT-CURRENT-POINTS  (WS-ACCT-IDX)
014000                      WS-ACCT-LIFETIME-POINTS (WS-ACCT-IDX)
014100                      WS-ACCT-TOTAL-RENTALS   (WS-ACCT-IDX)
014200         MOVE 'N' TO WS-ACCT-VIP-FLAG (WS-ACCT-IDX)
014300     ELSE
014400         MOVE 30 TO LK-RETURN-CD
014500     END-IF.
014600 060-EXIT.
014700     EXIT.
014800*
014900 100-POST-RENTAL-PTS.
015000*    FLAT AWARD FROM VRBPRC01 PLUS ONE COMPLETED RENTAL.
015100     MOVE '100-POST-RENTAL-PTS' TO WS-PARA-NAME.
015200     ADD LK-POINTS-DELTA TO WS-ACCT-CURRENT-POINTS  (WS-ACCT-IDX)
015300     ADD LK-POINTS-DELTA TO WS-ACCT-LIFETIME-POINTS (WS-ACCT-IDX)
015400     ADD 1 TO WS-ACCT-TOTAL-RENTALS (WS-ACCT-IDX).
015500     PERFORM 900-SET-VIP-FLAG THRU 900-EXIT.
015600     PERFORM 950-MOVE-ACCT-TO-LINKAGE THRU 950-EXIT.
015700 100-EXIT.
015800     EXIT.
015900*
016000 200-AWARD-REVIEW-BONUS.
016100*    CALLER HAS ALREADY CONFIRMED MEMBER-ONLY ELIGIBILITY.
016200     MOVE '200-AWARD-REVIEW-BONUS' TO WS-PARA-NAME.
016300     ADD LK-POINTS-DELTA TO WS-ACCT-CURRENT-POINTS  (WS-ACCT-IDX)
016400     ADD LK-POINTS-DELTA TO WS-ACCT-LIFETIME-POINTS (WS-ACCT-IDX)
016500     PERFORM 900-SET-VIP-FLAG THRU 900-EXIT.
016600     PERFORM 950-MOVE-ACCT-TO-LINKAGE THRU 950-EXIT.
016700 200-EXIT.
016800     EXIT.
016900*
017000 300-DEDUCT-POINTS.
017100*    LIFETIME-POINTS IS NEVER REDUCED -- IT IS THE CUMULATIVE
017200*    EARNED TOTAL.  ONLY THE REDEEMABLE BALANCE IS TOUCHED, AND
017300*    ONLY IF IT WOULD NOT GO NEGATIVE.
017400     MOVE '300-DEDUCT-POINTS' TO WS-PARA-NAME.
017500     IF WS-ACCT-CURRENT-POINTS (WS-ACCT-IDX) >= LK-POINTS-DELTA
017600         SUBTRACT LK-POINTS-DELTA
017700             FROM WS-ACCT-CURRENT-POINTS (WS-ACCT-IDX)
017800     ELSE
017900         MOVE 'Y' TO LK-DEDUCT-REJECTED
018000     END-IF.
018100     PERFORM 900-SET-VIP-FLAG THRU 900-EXIT.
018200     PERFORM 950-MOVE-ACCT-TO-LINKAGE THRU 950-EXIT.
018300 300-EXIT.
018400     EXIT.
018500*
018600 400-INIT-ITERATOR.
018700*    RESETS THE SNAPSHOT CURSOR TO THE FRONT OF THE TABLE.
018800     MOVE '400-INIT-ITERATOR' TO WS-PARA-NAME.
018900     MOVE ZERO TO WS-ITER-IDX.
019000     IF WS-ACCT-COUNT > ZERO
019100         MOVE 'Y' TO LK-MORE-ACCOUNTS
019200     ELSE
019300         MOVE 'N' TO LK-MORE-ACCOUNTS
019400     END-IF.
019500 400-EXIT.
019600     EXIT.
019700*
019800 450-NEXT-ACCOUNT.
019900*    ADVANCES THE SNAPSHOT CURSOR AND HANDS BACK ONE ACCOUNT.
020000     MOVE '450-NEXT-ACCOUNT' TO WS-PARA-NAME.
020100     ADD 1 TO WS-ITER-IDX.
020200     IF WS-ITER-IDX > WS-ACCT-COUNT
020300         MOVE 'N' TO LK-MORE-ACCOUNTS
020400     ELSE
020500         SET WS-ACCT-IDX TO WS-ITER-IDX
020600         MOVE WS-ACCT-CUSTOMER-ID (WS-ACCT-IDX)   TO LK-CUSTOMER-
020700         MOVE WS-ACCT-CUSTOMER-NAME (WS-ACCT-IDX) TO LK-CUSTOMER-
020800         PERFORM 950-MOVE-ACCT-TO-LINKAGE THRU 950-EXIT
020900         MOVE 'Y' TO LK-MORE-ACCOUNTS
021000     END-IF.
021100 450-EXIT.
021200     EXIT.
021300*
021400 900-SET-VIP-FLAG.
021410*    VIP IF CURRENT POINTS >= 3000 OR TOTAL RENTALS >= 5.  ONCE
021420*    EARNED, VIP STATUS IS FOR KEEPS -- A LATER 300-DEDUCT-
021430*    POINTS CALL THAT DRAINS THE BALANCE BELOW 3000 MUST NOT
021440*    TAKE THE FLAG BACK, SO THIS PARAGRAPH ONLY EVER SETS THE
021450*    FLAG TO VIP AND NEVER SETS IT BACK TO NOT-VIP.
021600     MOVE '900-SET-VIP-FLAG' TO WS-PARA-NAME.
021700     MOVE 'N' TO WS-VIP-BY-POINTS.
021800     MOVE 'N' TO WS-VIP-BY-RENTALS.
021900     IF WS-ACCT-CURRENT-POINTS (WS-ACCT-IDX) >= 3000
022000         MOVE 'Y' TO WS-VIP-BY-POINTS
022100     END-IF.
022200     IF WS-ACCT-TOTAL-RENTALS (WS-ACCT-IDX) >= 5
022300         MOVE 'Y' TO WS-VIP-BY-RENTALS
022400     END-IF.
022500     IF WS-VIP-BY-POINTS = 'Y' OR WS-VIP-BY-RENTALS = 'Y'
022600         SET WS-ACCT-IS-VIP (WS-ACCT-IDX) TO TRUE
022700     END-IF.
023000 900-EXIT.
023100     EXIT.
023200*
023300 950-MOVE-ACCT-TO-LINKAGE.
023400     MOVE '950-MOVE-ACCT-TO-LINKAGE' TO WS-PARA-NAME.
023500     MOVE WS-ACCT-CURRENT-POINTS  (WS-ACCT-IDX) TO LK-CURRENT-POI
023600     MOVE WS-ACCT-LIFETIME-POINTS (WS-ACCT-IDX) TO LK-LIFETIME-PO
023700     MOVE WS-ACCT-TOTAL-RENTALS   (WS-ACCT-IDX) TO LK-TOTAL-RENTA
023800     MOVE WS-ACCT-VIP-FLAG        (WS-ACCT-IDX) TO LK-VIP-FLAG.
023900 950-EXIT.
024000     EXIT.
