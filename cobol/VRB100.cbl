000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     VRB100.
000300 AUTHOR.         D STOUT.
000400 INSTALLATION.   MARINA SYSTEMS GROUP.
000500 DATE-WRITTEN.   02/14/87.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*****************************************************************
000900*    VRB100  --  VESSEL RENTAL NIGHTLY POSTING RUN
001000*
001100*    MAIN BATCH DRIVER.  LOADS THE FIVE VESSEL CATALOG FILES
001200*    INTO AN IN-MEMORY TABLE SEARCHED BY VESSEL-ID, THEN READS
001300*    RENTALS.DAT IN ARRIVAL ORDER.  EACH 'C' (COMPLETE) RECORD
001400*    IS PRICED (VRBPRC01), POSTED TO A RECEIPT AND TO HISTORY,
001500*    RUN THROUGH THE MAINTENANCE THRESHOLD CHECK (VRBMNT01),
001600*    AND POSTED TO THE CUSTOMER'S LOYALTY LEDGER (VRBLOY01);
001700*    EACH 'X' (CANCEL) RECORD POSTS A ZERO-VALUE CANCELLED
001800*    HISTORY ROW.  A CARRIED RATING OF 1-5 ON A 'C' RECORD IS
001900*    HANDED TO VRBREV01 FOR REVIEW VALIDATION.  AT END OF RUN
002000*    THE LOYALTY LEDGER IS WALKED ONE ACCOUNT AT A TIME AND
002100*    SNAPPED TO LOYALTY.OUT.  THE SUMMARY REPORTS ARE A
002200*    SEPARATE JOB STEP (VRB200/VRB210) READING THIS RUN'S
002300*    OUTPUT FILES.
002400*
002500*    CHANGE LOG.                                                *
002600*    02/14/87  DS     INITIAL VERSION.                          *
002700*    05/02/88  DS     MAINTENANCE THRESHOLD CHECK WIRED IN.
002800*    09/30/90  RGK    REVIEW POSTING ADDED - CR 0099.           *
002900*    03/18/96  MDH    OVERDUE/EXTENSION CHARGE FOLDED INTO THE
003000*                     COMPLETE PATH RATHER THAN A SEPARATE
003100*                     SWEEP - CR 0455 (SEE VRBPRC01 AS WELL).   *
003200*    12/29/98  KAL    Y2K REMEDIATION - RUN-DATE WINDOWING
003300*                     ADDED BELOW (CENTURY 20 IF YY < 50, ELSE
003400*                     19).  REVIEWED AND SIGNED OFF.            *
003500*    07/11/02  KAL    RENAMED WORK FIELDS PER STD 2002-04.      *
003600*    05/05/07  PDQ    VESSEL TABLE WIDENED TO 200 ENTRIES.      *
003700*    02/02/15  SGF    MINOR CLEANUP, NO LOGIC CHANGE.           *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-370.
004200 OBJECT-COMPUTER.  IBM-370.
004300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT YACHT-FILE    ASSIGN TO YACHTS
004700         FILE STATUS IS WS-YACHT-STATUS.
004800     SELECT BOAT-FILE     ASSIGN TO BOATS
004900         FILE STATUS IS WS-BOAT-STATUS.
005000     SELECT PONTOON-FILE  ASSIGN TO PONTOONS
005100         FILE STATUS IS WS-PONT-STATUS.
005200     SELECT JETSKI-FILE   ASSIGN TO JETSKIS
005300         FILE STATUS IS WS-JSKI-STATUS.
005400     SELECT CHARTER-FILE  ASSIGN TO CHARTERS
005500         FILE STATUS IS WS-CHTR-STATUS.
005600     SELECT RENTAL-FILE   ASSIGN TO RENTALS
005700         FILE STATUS IS WS-RENTAL-STATUS.
005800     SELECT RECEIPT-FILE  ASSIGN TO RECEIPTS
005900         FILE STATUS IS WS-RECEIPT-STATUS.
006000     SELECT HISTORY-FILE  ASSIGN TO HISTORY
006100         FILE STATUS IS WS-HISTORY-STATUS.
006200     SELECT MAINT-FILE    ASSIGN TO MAINTOUT
006300         FILE STATUS IS WS-MAINT-STATUS.
006400     SELECT LOYALTY-FILE  ASSIGN TO LOYALOUT
006500         FILE STATUS IS WS-LOYAL-STATUS.
006600     SELECT REVIEW-FILE   ASSIGN TO REVIEWS
006700         FILE STATUS IS WS-REVIEW-STATUS.
006800 DATA DIVISION.
006900 FILE SECTION.
007000*
007100*    THE FIVE CATALOG FILES ARE 9-FIELD COMMA-DELIMITED TEXT,
007200*    NOT FIXED-COLUMN COBOL RECORDS -- READ AS A PLAIN LINE AND
007300*    UNSTRUNG BY 71X-ADD-xxxx-ROW BELOW.
007400*
007500 FD  YACHT-FILE       RECORDING MODE IS F.
007600 01  YACHT-LINE               PIC X(150).
007700 FD  BOAT-FILE        RECORDING MODE IS F.
007800 01  BOAT-LINE                PIC X(150).
007900 FD  PONTOON-FILE     RECORDING MODE IS F.
008000 01  PONTOON-LINE             PIC X(150).
008100 FD  JETSKI-FILE      RECORDING MODE IS F.
008200 01  JETSKI-LINE              PIC X(150).
008300 FD  CHARTER-FILE     RECORDING MODE IS F.
008400 01  CHARTER-LINE             PIC X(150).
008500 FD  RENTAL-FILE      RECORDING MODE IS F.
008600 01  RENTAL-REC.
008700     COPY RENTCPY REPLACING ==:TAG:== BY ==RENTAL==.
008800 FD  RECEIPT-FILE     RECORDING MODE IS F.
008900 01  RECEIPT-FD-REC           PIC X(90).
009000 FD  HISTORY-FILE     RECORDING MODE IS F.
009100 01  HISTORY-FD-REC           PIC X(150).
009200 FD  MAINT-FILE       RECORDING MODE IS F.
009300 01  MAINT-FD-REC             PIC X(62).
009400 FD  LOYALTY-FILE     RECORDING MODE IS F.
009500 01  LOYALTY-FD-REC           PIC X(98).
009600 FD  REVIEW-FILE      RECORDING MODE IS F.
009700 01  REVIEW-FD-REC            PIC X(86).
009800 WORKING-STORAGE SECTION.
009900 77  WS-RECEIPT-SEQ            PIC 9(6)     COMP VALUE 10001.
010000 77  WS-VESSEL-COUNT           PIC 9(4)     COMP VALUE 0.
010100 77  WS-VESSEL-MAX             PIC 9(4)     COMP VALUE 200.
010200 77  WS-RENTAL-EOF             PIC X(01) VALUE 'N'.
010300     88  WS-AT-RENTAL-EOF          VALUE 'Y'.
010400 77  WS-VESSEL-FOUND           PIC X(01) VALUE 'N'.
010500 01  WS-PARA-NAME             PIC X(20) VALUE SPACES.
010600*
010700*    REPORT-TOTALS -- END-OF-RUN DISPLAY COUNTERS ONLY; THE
010800*    FORMAL REPORTS ARE A LATER JOB STEP OFF THIS RUN'S OUTPUT.
010900*
011000 01  REPORT-TOTALS.
011100     05  WS-RENTAL-RECS-READ   PIC 9(6)     COMP VALUE 0.
011200     05  WS-COMPLETE-COUNT     PIC 9(6)     COMP VALUE 0.
011300     05  WS-CANCEL-COUNT       PIC 9(6)     COMP VALUE 0.
011400     05  WS-VESSEL-NOTFOUND    PIC 9(6)     COMP VALUE 0.
011500     05  WS-MAINT-SCHED-COUNT  PIC 9(6)     COMP VALUE 0.
011600     05  WS-REVIEW-ACCEPT      PIC 9(6)     COMP VALUE 0.
011700     05  WS-REVIEW-REJECT      PIC 9(6)     COMP VALUE 0.
011800     05  FILLER                PIC X(06).
011900*
012000*    RUN-DATE WORKING AREA -- Y2K WINDOWED CENTURY DERIVATION.
012100*    WS-TODAY-WORK IS SIZED EXACTLY 6 BYTES TO MATCH THE ACCEPT
012200*    FROM DATE RESULT -- NOT PADDED, SO THE DIGITS LAND RIGHT.
012300*
012400 01  WS-TODAY-WORK.
012500     05  WS-TODAY-YY           PIC 9(02).
012600     05  WS-TODAY-MM           PIC 9(02).
012700     05  WS-TODAY-DD           PIC 9(02).
012800 01  WS-RUN-DATE-WORK.
012900     05  WS-RUN-CENTURY        PIC 9(02).
013000     05  WS-RUN-YY             PIC 9(02).
013100     05  WS-RUN-MM             PIC 9(02).
013200     05  WS-RUN-DD             PIC 9(02).
013300     05  FILLER                PIC X(04).
013400 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-WORK.
013500     05  WS-RUN-DATE-CCYYMMDD  PIC 9(08).
013600     05  FILLER                PIC X(04).
013700*
013800*    FILE STATUS FIELDS.
013900*
014000 01  WS-FILE-STATUSES.
014100     05  WS-YACHT-STATUS       PIC X(02) VALUE '00'.
014200     05  WS-BOAT-STATUS        PIC X(02) VALUE '00'.
014300     05  WS-PONT-STATUS        PIC X(02) VALUE '00'.
014400     05  WS-JSKI-STATUS        PIC X(02) VALUE '00'.
014500     05  WS-CHTR-STATUS        PIC X(02) VALUE '00'.
014600     05  WS-RENTAL-STATUS      PIC X(02) VALUE '00'.
014700     05  WS-RECEIPT-STATUS     PIC X(02) VALUE '00'.
014800     05  WS-HISTORY-STATUS     PIC X(02) VALUE '00'.
014900     05  WS-MAINT-STATUS       PIC X(02) VALUE '00'.
015000     05  WS-LOYAL-STATUS       PIC X(02) VALUE '00'.
015100     05  WS-REVIEW-STATUS      PIC X(02) VALUE '00'.
015200     05  FILLER                PIC X(08).
015300*
015400*    VESSEL TABLE -- LOADED FROM ALL FIVE CATALOG FILES, SORTED
015500*    ON VT-ID, SEARCHED ALL FOR EVERY RENTAL TRANSACTION.
015600*
015700 01  WS-VESSEL-TABLE.
015800     05  VT-ENTRY              OCCURS 200 TIMES
015900                                ASCENDING KEY IS VT-ID
016000                                INDEXED BY WS-VT-IDX.
016100         COPY VESSCPY REPLACING ==:TAG:== BY ==VT==.
016200 01  WS-VT-SWAP-ENTRY.
016300     COPY VESSCPY REPLACING ==:TAG:== BY ==SWAP==.
016400 01  WS-SORT-WORK.
016500     05  WS-SORT-IDX-1         PIC 9(4)     COMP VALUE 0.
016600     05  WS-SORT-IDX-2         PIC 9(4)     COMP VALUE 0.
016700     05  WS-SORT-SWAPPED       PIC X(01) VALUE 'N'.
016800         88  WS-A-SWAP-WAS-MADE    VALUE 'Y'.
016900 01  WS-SORT-WORK-ALT REDEFINES WS-SORT-WORK.
017000     05  FILLER                PIC X(05).
017100*
017200*    CSV-TO-TABLE PARSE WORK AREA -- ONE VESSEL LINE AT A TIME.
017300*    THE NUMERIC-TEXT SUBFIELDS ARE JUSTIFIED RIGHT SO A PLAIN
017400*    MOVE TO A NUMERIC RECEIVING ITEM LINES UP ON THE UNITS
017500*    DIGIT INSTEAD OF TRIPPING OVER A TRAILING SPACE.
017600*
017700 01  WS-VESSEL-LINE            PIC X(150).
017800 01  WS-CSV-FIELDS.
017900     05  WS-CSV-ID             PIC X(06).
018000     05  WS-CSV-CATEGORY       PIC X(15).
018100     05  WS-CSV-TYPE           PIC X(30).
018200     05  WS-CSV-LOCATION       PIC X(20).
018300     05  WS-CSV-PURPOSE        PIC X(30).
018400     05  WS-CSV-CAPACITY       PIC X(03) JUSTIFIED RIGHT.
018500     05  WS-CSV-DUR-TEXT       PIC X(10).
018600     05  WS-CSV-BASE-PRICE     PIC X(12).
018700     05  WS-CSV-AVAILABLE      PIC X(01).
018800 01  WS-DUR-PARSE-WORK.
018900     05  WS-DUR-NUM-TEXT       PIC X(05) JUSTIFIED RIGHT.
019000     05  WS-DUR-DELIM          PIC X(03).
019100     05  WS-DUR-NUM-VAL        PIC 9(03) VALUE 0.
019200 01  WS-PRICE-PARSE-WORK.
019300     05  WS-PRICE-WHOLE-TEXT   PIC X(07) JUSTIFIED RIGHT.
019400     05  WS-PRICE-FRAC-TEXT    PIC X(02) JUSTIFIED RIGHT.
019500     05  WS-PRICE-WHOLE-VAL    PIC 9(07) VALUE 0.
019600     05  WS-PRICE-FRAC-VAL     PIC 9(02) VALUE 0.
019700 01  WS-BASE-PRICE-NUM         PIC 9(07)V99 VALUE 0.
019800*
019900*    CURRENT-RENTAL WORKING COPY OF THE LINKAGE/CALL PARAMETERS
020000*    FOR EACH SUBPROGRAM -- NO SHARED PARM COPYBOOK; THE LAYOUT
020100*    IS HAND-KEPT IN STEP WITH EACH CALLED PROGRAM'S OWN LINKAGE.
020200*
020300 01  WS-PRICE-PARMS.
020400     05  WS-PRC-VESSEL-CATEGORY   PIC X(15).
020500     05  WS-PRC-BASE-PRICE        PIC 9(7)V99 COMP-3.
020600     05  WS-PRC-ADDON-AMOUNT      PIC 9(7)V99 COMP-3.
020700     05  WS-PRC-IS-MEMBER         PIC X(01).
020800     05  WS-PRC-IS-VIP            PIC X(01).
020900     05  WS-PRC-SCHEDULED-HOURS   PIC 9(4)     COMP.
021000     05  WS-PRC-OVERDUE-HRS       PIC 9(4)     COMP.
021100     05  WS-PRC-BASE-AMOUNT       PIC 9(7)V99 COMP-3.
021200     05  WS-PRC-MEMBER-DISCOUNT   PIC 9(7)V99 COMP-3.
021300     05  WS-PRC-TAX-AMOUNT        PIC 9(7)V99 COMP-3.
021400     05  WS-PRC-FINAL-AMOUNT      PIC 9(7)V99 COMP-3.
021500     05  WS-PRC-LOYALTY-POINTS    PIC S9(5)    COMP.
021600     05  WS-PRC-LATE-FLAG         PIC X(01).
021700     05  WS-PRC-RETURN-CD         PIC S9(4)    COMP.
021800 01  WS-MNTC-PARMS.
021900     05  WS-MNTC-FUNCTION-CD      PIC X(01).
022000     05  WS-MNTC-VESSEL-ID        PIC X(06).
022100     05  WS-MNTC-VESSEL-CATEGORY  PIC X(15).
022200     05  WS-MNTC-VESSEL-RENTAL-CNT PIC 9(4)    COMP.
022300     05  WS-MNTC-RUN-DATE         PIC 9(08).
022400     05  WS-MNTC-RESCHEDULE-DATE  PIC 9(08).
022500     05  WS-MNTC-COMPLETE-COST    PIC 9(7)V99 COMP-3.
022600     05  WS-MNTC-THRESHOLD-REACHED PIC X(01).
022700     05  WS-MNTC-MAKE-UNAVAIL     PIC X(01).
022800     05  WS-MNTC-RETURN-CD        PIC S9(4)    COMP.
022900 01  WS-MAINT-REC.
023000     COPY MNTCCPY REPLACING ==:TAG:== BY ==MAINT==.
023100 01  WS-LOY-PARMS.
023200     05  WS-LOY-FUNCTION-CD       PIC X(01).
023300     05  WS-LOY-CUSTOMER-ID       PIC X(10).
023400     05  WS-LOY-CUSTOMER-NAME     PIC X(30).
023500     05  WS-LOY-POINTS-DELTA      PIC S9(5)    COMP.
023600     05  WS-LOY-CURRENT-POINTS    PIC S9(7)    COMP.
023700     05  WS-LOY-LIFETIME-POINTS   PIC S9(7)    COMP.
023800     05  WS-LOY-TOTAL-RENTALS     PIC 9(5)     COMP.
023900     05  WS-LOY-VIP-FLAG          PIC X(01).
024000     05  WS-LOY-DEDUCT-REJECTED   PIC X(01).
024100     05  WS-LOY-MORE-ACCOUNTS     PIC X(01).
024200     05  WS-LOY-RETURN-CD         PIC S9(4)    COMP.
024300 01  WS-LOY-OUT-REC.
024400     COPY LOYLCPY REPLACING ==:TAG:== BY ==LOYOUT==.
024500 01  WS-REV-PARMS.
024600     05  WS-REV-FUNCTION-CD       PIC X(01).
024700     05  WS-REV-RENTAL-ID         PIC X(08).
024800     05  WS-REV-RENTAL-STATUS     PIC X(12).
024900     05  WS-REV-CUSTOMER-ID       PIC X(10).
025000     05  WS-REV-VESSEL-TYPE       PIC X(30).
025100     05  WS-REV-RATING            PIC 9(01).
025200     05  WS-REV-REVIEW-ID         PIC X(06).
025300     05  WS-REV-REJECT-CD         PIC X(02).
025400     05  WS-REV-RETURN-CD         PIC S9(4)    COMP.
025500 01  WS-REVIEW-OUT-REC.
025600     COPY REVWCPY REPLACING ==:TAG:== BY ==REVOUT==.
025700 01  WS-RECEIPT-WORK.
025800     COPY RCPTCPY REPLACING ==:TAG:== BY ==RCPT==.
025900 01  WS-HISTORY-WORK.
026000     COPY HISTCPY REPLACING ==:TAG:== BY ==HIST==.
026100 01  WS-RECEIPT-ID-WORK.
026200     05  WS-RECEIPT-SEQ-DISPLAY  PIC 9(06) VALUE 0.
026300 01  WS-RECEIPT-ID-ALT REDEFINES WS-RECEIPT-ID-WORK.
026400     05  WS-RECEIPT-SEQ-BYTES    PIC X(06).
026500 01  WS-DUMP-AREA.
026600     05  WS-DUMP-RENTAL-ID       PIC X(08) VALUE SPACES.
026700     05  WS-DUMP-TRANS-CD        PIC X(01) VALUE SPACES.
026800 01  WS-DUMP-AREA-ALT REDEFINES WS-DUMP-AREA.
026900     05  WS-DUMP-RAW             PIC X(09).
027000 LINKAGE SECTION.
027100 PROCEDURE DIVISION.
027200*
027300*    MAIN LINE
027400*
027500 000-MAIN-RTN.
027600     ACCEPT WS-TODAY-WORK FROM DATE.
027700     PERFORM 060-DERIVE-RUN-DATE   THRU 060-EXIT.
027800     PERFORM 700-OPEN-FILES        THRU 700-EXIT.
027900     PERFORM 710-LOAD-VESSEL-FILES THRU 710-EXIT.
028000     PERFORM 718-SORT-VESSEL-TABLE THRU 718-EXIT.
028100     PERFORM 730-READ-RENTAL-FILE  THRU 730-EXIT.
028200     PERFORM 100-PROCESS-ONE-RENTAL THRU 100-EXIT
028300         UNTIL WS-AT-RENTAL-EOF.
028400     PERFORM 900-WRITE-LOYALTY-SNAPSHOT THRU 900-EXIT.
028500     PERFORM 950-DISPLAY-RUN-STATS THRU 950-EXIT.
028600     PERFORM 790-CLOSE-FILES       THRU 790-EXIT.
028700     GOBACK.
028800*
028900 060-DERIVE-RUN-DATE.
029000*    ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR -- WINDOW IT PER
029100*    THE Y2K REMEDIATION NOTED IN THE CHANGE LOG ABOVE.
029200     MOVE '060-DERIVE-RUN-DATE' TO WS-PARA-NAME.
029300     IF WS-TODAY-YY < 50
029400         MOVE 20 TO WS-RUN-CENTURY
029500     ELSE
029600         MOVE 19 TO WS-RUN-CENTURY
029700     END-IF.
029800     MOVE WS-TODAY-YY TO WS-RUN-YY.
029900     MOVE WS-TODAY-MM TO WS-RUN-MM.
030000     MOVE WS-TODAY-DD TO WS-RUN-DD.
030100 060-EXIT.
030200     EXIT.
030300*
030400 700-OPEN-FILES.
030500     MOVE '700-OPEN-FILES' TO WS-PARA-NAME.
030600     OPEN INPUT  YACHT-FILE BOAT-FILE PONTOON-FILE
030700                 JETSKI-FILE CHARTER-FILE RENTAL-FILE.
030800     OPEN OUTPUT RECEIPT-FILE HISTORY-FILE MAINT-FILE
030900                 LOYALTY-FILE REVIEW-FILE.
031000 700-EXIT.
031100     EXIT.
031200*
031300 710-LOAD-VESSEL-FILES.
031400*    EACH CATALOG FILE IS READ TO EOF AND FOLDED INTO ONE TABLE.
031500     MOVE '710-LOAD-VESSEL-FILES' TO WS-PARA-NAME.
031600     PERFORM 711-LOAD-YACHTS   THRU 711-EXIT.
031700     PERFORM 712-LOAD-BOATS    THRU 712-EXIT.
031800     PERFORM 713-LOAD-PONTOONS THRU 713-EXIT.
031900     PERFORM 714-LOAD-JETSKIS  THRU 714-EXIT.
032000     PERFORM 716-LOAD-CHARTERS THRU 716-EXIT.
032100 710-EXIT.
032200     EXIT.
032300*
032400 711-LOAD-YACHTS.
032500     MOVE '711-LOAD-YACHTS' TO WS-PARA-NAME.
032600     READ YACHT-FILE.
032700     PERFORM 711A-ADD-YACHT-ROW THRU 711A-EXIT
032800         UNTIL WS-YACHT-STATUS = '10'.
032900 711-EXIT.
033000     EXIT.
033100*
033200 711A-ADD-YACHT-ROW.
033300     MOVE YACHT-LINE TO WS-VESSEL-LINE.
033400     PERFORM 717-ADD-VESSEL-ROW THRU 717-EXIT.
033500     READ YACHT-FILE.
033600 711A-EXIT.
033700     EXIT.
033800*
033900 712-LOAD-BOATS.
034000     MOVE '712-LOAD-BOATS' TO WS-PARA-NAME.
034100     READ BOAT-FILE.
034200     PERFORM 712A-ADD-BOAT-ROW THRU 712A-EXIT
034300         UNTIL WS-BOAT-STATUS = '10'.
034400 712-EXIT.
034500     EXIT.
034600*
034700 712A-ADD-BOAT-ROW.
034800     MOVE BOAT-LINE TO WS-VESSEL-LINE.
034900     PERFORM 717-ADD-VESSEL-ROW THRU 717-EXIT.
035000     READ BOAT-FILE.
035100 712A-EXIT.
035200     EXIT.
035300*
035400 713-LOAD-PONTOONS.
035500     MOVE '713-LOAD-PONTOONS' TO WS-PARA-NAME.
035600     READ PONTOON-FILE.
035700     PERFORM 713A-ADD-PONTOON-ROW THRU 713A-EXIT
035800         UNTIL WS-PONT-STATUS = '10'.
035900 713-EXIT.
036000     EXIT.
036100*
036200 713A-ADD-PONTOON-ROW.
036300     MOVE PONTOON-LINE TO WS-VESSEL-LINE.
036400     PERFORM 717-ADD-VESSEL-ROW THRU 717-EXIT.
036500     READ PONTOON-FILE.
036600 713A-EXIT.
036700     EXIT.
036800*
036900 714-LOAD-JETSKIS.
037000     MOVE '714-LOAD-JETSKIS' TO WS-PARA-NAME.
037100     READ JETSKI-FILE.
037200     PERFORM 714A-ADD-JETSKI-ROW THRU 714A-EXIT
037300         UNTIL WS-JSKI-STATUS = '10'.
037400 714-EXIT.
037500     EXIT.
037600*
037700 714A-ADD-JETSKI-ROW.
037800     MOVE JETSKI-LINE TO WS-VESSEL-LINE.
037900     PERFORM 717-ADD-VESSEL-ROW THRU 717-EXIT.
038000     READ JETSKI-FILE.
038100 714A-EXIT.
038200     EXIT.
038300*
038400 716-LOAD-CHARTERS.
038500     MOVE '716-LOAD-CHARTERS' TO WS-PARA-NAME.
038600     READ CHARTER-FILE.
038700     PERFORM 716A-ADD-CHARTER-ROW THRU 716A-EXIT
038800         UNTIL WS-CHTR-STATUS = '10'.
038900 716-EXIT.
039000     EXIT.
039100*
039200 716A-ADD-CHARTER-ROW.
039300     MOVE CHARTER-LINE TO WS-VESSEL-LINE.
039400     PERFORM 717-ADD-VESSEL-ROW THRU 717-EXIT.
039500     READ CHARTER-FILE.
039600 716A-EXIT.
039700     EXIT.
039800*
039900*    717 IS SHARED BY ALL FIVE LOADERS -- IT UNSTRINGS THE LINE
040000*    JUST MOVED INTO WS-VESSEL-LINE AND ADDS THE ROW TO THE
040100*    TABLE.  EACH LOADER'S OWN xxxA- PARAGRAPH DOES THE ACTUAL
040200*    FILE READ SINCE 717 HAS NO WAY TO KNOW WHICH FILE IT CAME
040300*    FROM.
040400*
040500 717-ADD-VESSEL-ROW.
040600     MOVE '717-ADD-VESSEL-ROW' TO WS-PARA-NAME.
040700     UNSTRING WS-VESSEL-LINE DELIMITED BY ','
040800         INTO WS-CSV-ID WS-CSV-CATEGORY WS-CSV-TYPE
040900              WS-CSV-LOCATION WS-CSV-PURPOSE WS-CSV-CAPACITY
041000              WS-CSV-DUR-TEXT WS-CSV-BASE-PRICE WS-CSV-AVAILABLE
041100     END-UNSTRING.
041200     IF WS-VESSEL-COUNT < WS-VESSEL-MAX
041300         ADD 1 TO WS-VESSEL-COUNT
041400         SET WS-VT-IDX TO WS-VESSEL-COUNT
041500         MOVE WS-CSV-ID        TO VT-ID (WS-VT-IDX)
041600         MOVE WS-CSV-CATEGORY  TO VT-CATEGORY (WS-VT-IDX)
041700         MOVE WS-CSV-TYPE      TO VT-TYPE (WS-VT-IDX)
041800         MOVE WS-CSV-LOCATION  TO VT-LOCATION (WS-VT-IDX)
041900         MOVE WS-CSV-PURPOSE   TO VT-PURPOSE (WS-VT-IDX)
042000         MOVE WS-CSV-CAPACITY  TO VT-CAPACITY (WS-VT-IDX)
042100         PERFORM 719-PARSE-DURATION    THRU 719-EXIT
042200         PERFORM 719A-PARSE-BASE-PRICE THRU 719A-EXIT
042300         MOVE WS-BASE-PRICE-NUM TO VT-BASE-PRICE (WS-VT-IDX)
042400         MOVE WS-CSV-AVAILABLE TO VT-AVAILABLE (WS-VT-IDX)
042500         MOVE ZERO TO VT-RENTAL-CNT (WS-VT-IDX)
042600     END-IF.
042700 717-EXIT.
042800     EXIT.
042900*
043000 719-PARSE-DURATION.
043100*    SOURCE TEXT IS "4H" OR "90MIN" STYLE -- HOURS CONVERT TO
043200*    MINUTES, MINUTES PASS THROUGH AS-IS.
043300     MOVE '719-PARSE-DURATION' TO WS-PARA-NAME.
043400     UNSTRING WS-CSV-DUR-TEXT DELIMITED BY 'H' OR 'MIN'
043500         INTO WS-DUR-NUM-TEXT DELIMITER IN WS-DUR-DELIM
043600     END-UNSTRING.
043700     MOVE WS-DUR-NUM-TEXT TO WS-DUR-NUM-VAL.
043800     IF WS-DUR-DELIM (1:1) = 'H'
043900         COMPUTE VT-DUR-MINS (WS-VT-IDX) = WS-DUR-NUM-VAL * 60
044000     ELSE
044100         MOVE WS-DUR-NUM-VAL TO VT-DUR-MINS (WS-VT-IDX)
044200     END-IF.
044300 719-EXIT.
044400     EXIT.
044500*
044600 719A-PARSE-BASE-PRICE.
044700*    SOURCE TEXT IS "NNNN.NN" -- NO EDITED-NUMERIC UNSTRING
044800*    TARGET EXISTS, SO THE WHOLE/FRACTION PIECES ARE UNSTRUNG
044900*    SEPARATELY AND RECOMBINED BY COMPUTE.
045000     MOVE '719A-PARSE-BASE-PRICE' TO WS-PARA-NAME.
045100     UNSTRING WS-CSV-BASE-PRICE DELIMITED BY '.'
045200         INTO WS-PRICE-WHOLE-TEXT WS-PRICE-FRAC-TEXT
045300     END-UNSTRING.
045400     MOVE WS-PRICE-WHOLE-TEXT TO WS-PRICE-WHOLE-VAL.
045500     MOVE WS-PRICE-FRAC-TEXT  TO WS-PRICE-FRAC-VAL.
045600     COMPUTE WS-BASE-PRICE-NUM =
045700         WS-PRICE-WHOLE-VAL + (WS-PRICE-FRAC-VAL / 100).
045800 719A-EXIT.
045900     EXIT.
046000*
046100 718-SORT-VESSEL-TABLE.
046200*    NO SORT VERB FOR AN OCCURS TABLE -- A PLAIN EXCHANGE SORT
046300*    PUTS THE TABLE IN VT-ID ORDER FOR THE SEARCH ALL BELOW.
046400     MOVE '718-SORT-VESSEL-TABLE' TO WS-PARA-NAME.
046500     MOVE 'Y' TO WS-SORT-SWAPPED.
046600     PERFORM 718A-ONE-PASS THRU 718A-EXIT
046700         UNTIL WS-SORT-SWAPPED = 'N'.
046800 718-EXIT.
046900     EXIT.
047000*
047100 718A-ONE-PASS.
047200     MOVE 'N' TO WS-SORT-SWAPPED.
047300     PERFORM 718B-ONE-COMPARE THRU 718B-EXIT
047400         VARYING WS-SORT-IDX-1 FROM 1 BY 1
047500         UNTIL WS-SORT-IDX-1 > WS-VESSEL-COUNT - 1.
047600 718A-EXIT.
047700     EXIT.
047800*
047900 718B-ONE-COMPARE.
048000     SET WS-SORT-IDX-2 TO WS-SORT-IDX-1.
048100     ADD 1 TO WS-SORT-IDX-2.
048200     IF VT-ID (WS-SORT-IDX-1) > VT-ID (WS-SORT-IDX-2)
048300         MOVE VT-ENTRY (WS-SORT-IDX-1) TO WS-VT-SWAP-ENTRY
048400         MOVE VT-ENTRY (WS-SORT-IDX-2) TO VT-ENTRY (WS-SORT-IDX-1
048500         MOVE WS-VT-SWAP-ENTRY TO VT-ENTRY (WS-SORT-IDX-2)
048600         MOVE 'Y' TO WS-SORT-SWAPPED
048700     END-IF.
048800 718B-EXIT.
048900     EXIT.
049000*
049100 720-FIND-VESSEL.
049200*    SEARCH ALL REQUIRES THE ASCENDING-KEY ORDER ESTABLISHED
049300*    ABOVE.  CALLER TESTS WS-VESSEL-FOUND AFTERWARD.
049400     MOVE '720-FIND-VESSEL' TO WS-PARA-NAME.
049500     MOVE 'N' TO WS-VESSEL-FOUND.
049600     SEARCH ALL VT-ENTRY
049700         AT END
049800             MOVE 'N' TO WS-VESSEL-FOUND
049900         WHEN VT-ID (WS-VT-IDX) = VESSEL-ID OF RENTAL-REC
050000             MOVE 'Y' TO WS-VESSEL-FOUND
050100     END-SEARCH.
050200 720-EXIT.
050300     EXIT.
050400*
050500 730-READ-RENTAL-FILE.
050600     MOVE '730-READ-RENTAL-FILE' TO WS-PARA-NAME.
050700     READ RENTAL-FILE.
050800     EVALUATE WS-RENTAL-STATUS
050900         WHEN '00'
051000             ADD 1 TO WS-RENTAL-RECS-READ
051100             MOVE RENTAL-ID OF RENTAL-REC TO WS-DUMP-RENTAL-ID
051200             MOVE RENTAL-TRANS-CD TO WS-DUMP-TRANS-CD
051300         WHEN '10'
051400             MOVE 'Y' TO WS-RENTAL-EOF
051500         WHEN OTHER
051600             DISPLAY 'VRB100 - RENTAL FILE READ ERROR, STATUS '
051700                     WS-RENTAL-STATUS
051800             MOVE 'Y' TO WS-RENTAL-EOF
051900     END-EVALUATE.
052000 730-EXIT.
052100     EXIT.
052200*
052300 100-PROCESS-ONE-RENTAL.
052400     MOVE '100-PROCESS-ONE-RENTAL' TO WS-PARA-NAME.
052500     PERFORM 720-FIND-VESSEL THRU 720-EXIT.
052600     IF WS-VESSEL-FOUND = 'N'
052700         ADD 1 TO WS-VESSEL-NOTFOUND
052800     ELSE
052900         EVALUATE TRUE
053000             WHEN RENTAL-COMPLETE
053100                 PERFORM 200-PROCESS-COMPLETE THRU 200-EXIT
053200             WHEN RENTAL-CANCEL
053300                 PERFORM 250-PROCESS-CANCEL   THRU 250-EXIT
053400             WHEN OTHER
053500                 CONTINUE
053600         END-EVALUATE
053700     END-IF.
053800     PERFORM 730-READ-RENTAL-FILE THRU 730-EXIT.
053900 100-EXIT.
054000     EXIT.
054100*
054200 200-PROCESS-COMPLETE.
054300     MOVE '200-PROCESS-COMPLETE' TO WS-PARA-NAME.
054400     ADD 1 TO WS-COMPLETE-COUNT.
054500     PERFORM 210-CALL-PRICE-CALC        THRU 210-EXIT.
054600     PERFORM 300-POST-RECEIPT           THRU 300-EXIT.
054700     PERFORM 400-POST-HISTORY-COMPLETE  THRU 400-EXIT.
054800     PERFORM 410-UPDATE-VESSEL-COUNTS   THRU 410-EXIT.
054900     PERFORM 420-RUN-MAINTENANCE-CHECK  THRU 420-EXIT.
055000     PERFORM 430-POST-LOYALTY-POINTS    THRU 430-EXIT.
055100     IF RENTAL-RATING > ZERO
055200         PERFORM 480-POST-REVIEW THRU 480-EXIT
055300     END-IF.
055400 200-EXIT.
055500     EXIT.
055600*
055700 210-CALL-PRICE-CALC.
055800     MOVE '210-CALL-PRICE-CALC' TO WS-PARA-NAME.
055900     MOVE VT-CATEGORY (WS-VT-IDX)   TO WS-PRC-VESSEL-CATEGORY.
056000     MOVE VT-BASE-PRICE (WS-VT-IDX) TO WS-PRC-BASE-PRICE.
056100     MOVE ADDON-AMOUNT OF RENTAL-REC TO WS-PRC-ADDON-AMOUNT.
056200     MOVE IS-MEMBER           TO WS-PRC-IS-MEMBER.
056300     MOVE IS-VIP              TO WS-PRC-IS-VIP.
056400     MOVE SCHEDULED-HOURS     TO WS-PRC-SCHEDULED-HOURS.
056500     MOVE ACTUAL-OVERDUE-HRS  TO WS-PRC-OVERDUE-HRS.
056600     CALL 'VRBPRC01' USING WS-PRICE-PARMS.
056700 210-EXIT.
056800     EXIT.
056900*
057000 300-POST-RECEIPT.
057100     MOVE '300-POST-RECEIPT' TO WS-PARA-NAME.
057200     ADD 1 TO WS-RECEIPT-SEQ.
057300     MOVE WS-RECEIPT-SEQ TO WS-RECEIPT-SEQ-DISPLAY.
057400     STRING 'REC' WS-RECEIPT-SEQ-DISPLAY DELIMITED BY SIZE
057500         INTO RECEIPT-ID.
057600     MOVE RENTAL-ID OF RENTAL-REC   TO RENTAL-ID OF WS-RECEIPT-WO
057700     MOVE CUSTOMER-ID OF RENTAL-REC TO CUSTOMER-ID OF WS-RECEIPT-
057800     MOVE WS-PRC-BASE-AMOUNT        TO BASE-AMOUNT.
057900     MOVE WS-PRC-ADDON-AMOUNT       TO ADDON-AMOUNT OF WS-RECEIPT
058000     MOVE WS-PRC-MEMBER-DISCOUNT    TO MEMBER-DISCOUNT.
058100     MOVE WS-PRC-TAX-AMOUNT         TO TAX-AMOUNT.
058200     MOVE WS-PRC-FINAL-AMOUNT       TO FINAL-AMOUNT.
058300     MOVE WS-PRC-LOYALTY-POINTS     TO LOYALTY-POINTS OF WS-RECEI
058400     MOVE PAYMENT-METHOD OF RENTAL-REC
058500                                     TO PAYMENT-METHOD OF WS-RECE
058600     MOVE WS-PRC-LATE-FLAG          TO RCPT-LATE-FLAG.
058700     WRITE RECEIPT-FD-REC FROM WS-RECEIPT-WORK.
058800 300-EXIT.
058900     EXIT.
059000*
059100 400-POST-HISTORY-COMPLETE.
059200     MOVE '400-POST-HISTORY-COMPLETE' TO WS-PARA-NAME.
059300     MOVE RENTAL-ID OF RENTAL-REC     TO RENTAL-ID OF WS-HISTORY-
059400     MOVE CUSTOMER-ID OF RENTAL-REC   TO CUSTOMER-ID OF WS-HISTOR
059500     MOVE CUSTOMER-NAME OF RENTAL-REC TO CUSTOMER-NAME OF WS-HIST
059600     MOVE VT-TYPE (WS-VT-IDX)         TO VESSEL-TYPE OF WS-HISTOR
059700     MOVE WS-PRC-FINAL-AMOUNT         TO TOTAL-AMOUNT.
059800     SET HIST-COMPLETED TO TRUE.
059900     MOVE WS-PRC-LOYALTY-POINTS       TO LOYALTY-POINTS OF WS-HIS
060000     WRITE HISTORY-FD-REC FROM WS-HISTORY-WORK.
060100 400-EXIT.
060200     EXIT.
060300*
060400 410-UPDATE-VESSEL-COUNTS.
060500*    RETURN MARKS THE VESSEL AVAILABLE AGAIN AND BUMPS THE
060600*    RENTAL COUNTER TOWARD THE NEXT MAINTENANCE THRESHOLD.
060700     MOVE '410-UPDATE-VESSEL-COUNTS' TO WS-PARA-NAME.
060800     SET VT-IS-AVAILABLE (WS-VT-IDX) TO TRUE.
060900     ADD 1 TO VT-RENTAL-CNT (WS-VT-IDX).
061000 410-EXIT.
061100     EXIT.
061200*
061300 420-RUN-MAINTENANCE-CHECK.
061400     MOVE '420-RUN-MAINTENANCE-CHECK' TO WS-PARA-NAME.
061500     MOVE 'S'                        TO WS-MNTC-FUNCTION-CD.
061600     MOVE VT-ID (WS-VT-IDX)           TO WS-MNTC-VESSEL-ID.
061700     MOVE VT-CATEGORY (WS-VT-IDX)     TO WS-MNTC-VESSEL-CATEGORY.
061800     MOVE VT-RENTAL-CNT (WS-VT-IDX)   TO WS-MNTC-VESSEL-RENTAL-CN
061900     MOVE WS-RUN-DATE-CCYYMMDD        TO WS-MNTC-RUN-DATE.
062000     CALL 'VRBMNT01' USING WS-MNTC-PARMS WS-MAINT-REC.
062100     IF WS-MNTC-THRESHOLD-REACHED = 'Y'
062200         ADD 1 TO WS-MAINT-SCHED-COUNT
062300         MOVE ZERO TO VT-RENTAL-CNT (WS-VT-IDX)
062400         IF WS-MNTC-MAKE-UNAVAIL = 'Y'
062500             SET VT-IS-UNAVAILABLE (WS-VT-IDX) TO TRUE
062600         END-IF
062700         WRITE MAINT-FD-REC FROM WS-MAINT-REC
062800     END-IF.
062900 420-EXIT.
063000     EXIT.
063100*
063200 430-POST-LOYALTY-POINTS.
063300     MOVE '430-POST-LOYALTY-POINTS' TO WS-PARA-NAME.
063400     MOVE 'P'                         TO WS-LOY-FUNCTION-CD.
063500     MOVE CUSTOMER-ID OF RENTAL-REC    TO WS-LOY-CUSTOMER-ID.
063600     MOVE CUSTOMER-NAME OF RENTAL-REC  TO WS-LOY-CUSTOMER-NAME.
063700     MOVE WS-PRC-LOYALTY-POINTS        TO WS-LOY-POINTS-DELTA.
063800     CALL 'VRBLOY01' USING WS-LOY-PARMS.
063900 430-EXIT.
064000     EXIT.
064100*
064200 480-POST-REVIEW.
064300     MOVE '480-POST-REVIEW' TO WS-PARA-NAME.
064400     MOVE 'P'                         TO WS-REV-FUNCTION-CD.
064500     MOVE RENTAL-ID OF RENTAL-REC      TO WS-REV-RENTAL-ID.
064600     MOVE 'COMPLETED'                  TO WS-REV-RENTAL-STATUS.
064700     MOVE CUSTOMER-ID OF RENTAL-REC    TO WS-REV-CUSTOMER-ID.
064800     MOVE VT-TYPE (WS-VT-IDX)          TO WS-REV-VESSEL-TYPE.
064900     MOVE RENTAL-RATING                TO WS-REV-RATING.
065000     CALL 'VRBREV01' USING WS-REV-PARMS.
065100     IF WS-REV-REJECT-CD = '00'
065200         ADD 1 TO WS-REVIEW-ACCEPT
065300         MOVE WS-REV-REVIEW-ID   TO REVIEW-ID OF WS-REVIEW-OUT-RE
065400         MOVE WS-REV-CUSTOMER-ID TO CUSTOMER-ID OF WS-REVIEW-OUT-
065500         MOVE WS-REV-RENTAL-ID   TO RENTAL-ID OF WS-REVIEW-OUT-RE
065600         MOVE WS-REV-VESSEL-TYPE TO VESSEL-TYPE OF WS-REVIEW-OUT-
065700         MOVE WS-REV-RATING      TO RATING OF WS-REVIEW-OUT-REC
065800         WRITE REVIEW-FD-REC FROM WS-REVIEW-OUT-REC
065900         IF MEMBER
066000             PERFORM 485-AWARD-REVIEW-BONUS THRU 485-EXIT
066100         END-IF
066200     ELSE
066300         ADD 1 TO WS-REVIEW-REJECT
066400     END-IF.
066500 480-EXIT.
066600     EXIT.
066700*
066800 485-AWARD-REVIEW-BONUS.
066900     MOVE '485-AWARD-REVIEW-BONUS' TO WS-PARA-NAME.
067000     MOVE 'B'                         TO WS-LOY-FUNCTION-CD.
067100     MOVE CUSTOMER-ID OF RENTAL-REC    TO WS-LOY-CUSTOMER-ID.
067200     MOVE CUSTOMER-NAME OF RENTAL-REC  TO WS-LOY-CUSTOMER-NAME.
067300     MOVE 25                          TO WS-LOY-POINTS-DELTA.
067400     CALL 'VRBLOY01' USING WS-LOY-PARMS.
067500 485-EXIT.
067600     EXIT.
067700*
067800 250-PROCESS-CANCEL.
067900     MOVE '250-PROCESS-CANCEL' TO WS-PARA-NAME.
068000     ADD 1 TO WS-CANCEL-COUNT.
068100     PERFORM 450-POST-HISTORY-CANCEL THRU 450-EXIT.
068200 250-EXIT.
068300     EXIT.
068400*
068500 450-POST-HISTORY-CANCEL.
068600     MOVE '450-POST-HISTORY-CANCEL' TO WS-PARA-NAME.
068700     MOVE RENTAL-ID OF RENTAL-REC     TO RENTAL-ID OF WS-HISTORY-
068800     MOVE CUSTOMER-ID OF RENTAL-REC   TO CUSTOMER-ID OF WS-HISTOR
068900     MOVE CUSTOMER-NAME OF RENTAL-REC TO CUSTOMER-NAME OF WS-HIST
069000     MOVE VT-TYPE (WS-VT-IDX)         TO VESSEL-TYPE OF WS-HISTOR
069100     MOVE ZERO                        TO TOTAL-AMOUNT.
069200     SET HIST-CANCELLED TO TRUE.
069300     MOVE ZERO                        TO LOYALTY-POINTS OF WS-HIS
069400     WRITE HISTORY-FD-REC FROM WS-HISTORY-WORK.
069500     SET VT-IS-AVAILABLE (WS-VT-IDX) TO TRUE.
069600 450-EXIT.
069700     EXIT.
069800*
069900 900-WRITE-LOYALTY-SNAPSHOT.
070000*    ONE PASS OVER VRBLOY01'S RUN-LONG ACCOUNT TABLE, ONE
070100*    CUSTOMER AT A TIME, TO LOYALTY.OUT.
070200     MOVE '900-WRITE-LOYALTY-SNAPSHOT' TO WS-PARA-NAME.
070300     MOVE 'I' TO WS-LOY-FUNCTION-CD.
070400     CALL 'VRBLOY01' USING WS-LOY-PARMS.
070500     MOVE 'Y' TO WS-LOY-MORE-ACCOUNTS.
070600     PERFORM 910-WRITE-ONE-ACCOUNT THRU 910-EXIT
070700         UNTIL WS-LOY-MORE-ACCOUNTS = 'N'.
070800 900-EXIT.
070900     EXIT.
071000*
071100 910-WRITE-ONE-ACCOUNT.
071200*    FUNCTION-CD 'N' = FETCH NEXT ACCOUNT (SEE VRBLOY01).
071300     MOVE 'N' TO WS-LOY-FUNCTION-CD.
071400     CALL 'VRBLOY01' USING WS-LOY-PARMS.
071500     IF WS-LOY-MORE-ACCOUNTS = 'Y'
071600         MOVE WS-LOY-CUSTOMER-ID     TO CUSTOMER-ID OF WS-LOY-OUT
071700         MOVE WS-LOY-CUSTOMER-NAME   TO CUSTOMER-NAME OF WS-LOY-O
071800         MOVE WS-LOY-CURRENT-POINTS  TO CURRENT-POINTS OF WS-LOY-
071900         MOVE WS-LOY-LIFETIME-POINTS TO LIFETIME-POINTS OF WS-LOY
072000         MOVE WS-LOY-TOTAL-RENTALS   TO TOTAL-RENTALS OF WS-LOY-O
072100         MOVE WS-LOY-VIP-FLAG        TO VIP-FLAG OF WS-LOY-OUT-RE
072200         WRITE LOYALTY-FD-REC FROM WS-LOY-OUT-REC
072300     END-IF.
072400 910-EXIT.
072500     EXIT.
072600*
072700 950-DISPLAY-RUN-STATS.
072800     MOVE '950-DISPLAY-RUN-STATS' TO WS-PARA-NAME.
072900     DISPLAY 'VRB100 RUN TOTALS -------------------------'.
073000     DISPLAY 'RENTAL RECORDS READ       : ' WS-RENTAL-RECS-READ.
073100     DISPLAY 'COMPLETED                 : ' WS-COMPLETE-COUNT.
073200     DISPLAY 'CANCELLED                 : ' WS-CANCEL-COUNT.
073300     DISPLAY 'VESSEL NOT FOUND           : ' WS-VESSEL-NOTFOUND.
073400     DISPLAY 'MAINTENANCE SCHEDULED      : ' WS-MAINT-SCHED-COUNT
073500     DISPLAY 'REVIEWS ACCEPTED           : ' WS-REVIEW-ACCEPT.
073600     DISPLAY 'REVIEWS REJECTED           : ' WS-REVIEW-REJECT.
073700 950-EXIT.
073800     EXIT.
073900*
074000 790-CLOSE-FILES.
074100     MOVE '790-CLOSE-FILES' TO WS-PARA-NAME.
074200     CLOSE YACHT-FILE BOAT-FILE PONTOON-FILE JETSKI-FILE
074300           CHARTER-FILE RENTAL-FILE RECEIPT-FILE HISTORY-FILE
074400           MAINT-FILE LOYALTY-FILE REVIEW-FILE.
074500 790-EXIT.
074600     EXIT.
