000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     VRB210.
000300 AUTHOR.         J TATE.
000400 INSTALLATION.   MARINA SYSTEMS GROUP.
000500 DATE-WRITTEN.   07/02/90.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*****************************************************************
000900*    VRB210  --  PAYMENT SUMMARY REPORT, PER CUSTOMER
001000*
001100*    THIRD AND LAST JOB STEP OF THE NIGHTLY RUN.  BUILDS A
001200*    PER-CUSTOMER PICTURE FROM HISTORY.OUT (RENTAL COUNT,
001300*    SPENT, POINTS -- CANCELLED RENTALS CONTRIBUTE ZERO TO
001400*    BOTH BUT STILL COUNT AS A RENTAL) AND RECEIPTS.OUT (THE
001500*    PER-METHOD RM BREAKDOWN AND PREFERRED METHOD), THEN
001600*    CLASSIFIES EACH CUSTOMER INTO A SPENDING TIER.
001700*
001800*    CHANGE LOG.                                                *
001900*    07/02/90  JT     INITIAL VERSION.                          *
002000*    02/14/92  RGK    PREFERRED-METHOD TIE-BREAK CLARIFIED --
002100*                     FIRST METHOD REACHED WINS A TIE - CR 0161.
002200*    12/29/98  KAL    Y2K REMEDIATION - RUN-DATE WINDOWING
002300*                     ADDED.  REVIEWED AND SIGNED OFF.          *
002400*    07/11/02  KAL    RENAMED WORK FIELDS PER STD 2002-04.      *
002500*    05/05/07  PDQ    CUSTOMER TABLE WIDENED TO 300 ENTRIES.
002600*    02/02/15  SGF    MINOR CLEANUP, NO LOGIC CHANGE.           *
002700*****************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.  IBM-370.
003100 OBJECT-COMPUTER.  IBM-370.
003200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT HISTORY-FILE  ASSIGN TO HISTORY
003600         FILE STATUS IS WS-HISTORY-STATUS.
003700     SELECT RECEIPT-FILE  ASSIGN TO RECEIPTS
003800         FILE STATUS IS WS-RECEIPT-STATUS.
003900     SELECT PRINT-FILE    ASSIGN TO RPTPRINT.
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  HISTORY-FILE     RECORDING MODE IS F.
004300 01  HISTORY-FD-REC            PIC X(150).
004400 FD  RECEIPT-FILE     RECORDING MODE IS F.
004500 01  RECEIPT-FD-REC            PIC X(90).
004600 FD  PRINT-FILE       RECORDING MODE IS F.
004700 01  PRINT-REC                 PIC X(132).
004800 WORKING-STORAGE SECTION.
004900 77  WS-HIST-EOF               PIC X(01) VALUE 'N'.
005000     88  WS-AT-HIST-EOF            VALUE 'Y'.
005100 77  WS-RCPT-EOF                PIC X(01) VALUE 'N'.
005200     88  WS-AT-RCPT-EOF            VALUE 'Y'.
005300 01  WS-PARA-NAME              PIC X(20) VALUE SPACES.
005400 01  WS-FILE-STATUSES.
005500     05  WS-HISTORY-STATUS     PIC X(02) VALUE '00'.
005600     05  WS-RECEIPT-STATUS     PIC X(02) VALUE '00'.
005700     05  FILLER                PIC X(10).
005800*
005900*    RUN-DATE WORK AREA.  THE ORIGINAL ON-LINE SYSTEM STAMPED
006000*    EVERY RECEIPT WITH THE MOMENT IT WAS POSTED; THIS BATCH
006100*    PORT'S RECEIPT-RECORD CARRIES NO DATE FIELD AT ALL (ONE
006200*    NIGHTLY RUN POSTS ALL OF A NIGHT'S RECEIPTS TOGETHER), SO
006300*    "LAST PAYMENT DATE" ON THIS REPORT IS TAKEN AS THIS RUN'S
006400*    DATE FOR ANY CUSTOMER WITH AT LEAST ONE RENTAL ON FILE.
006500*
006600 01  WS-TODAY-WORK.
006700     05  WS-TODAY-YY           PIC 9(02).
006800     05  WS-TODAY-MM           PIC 9(02).
006900     05  WS-TODAY-DD           PIC 9(02).
007000 01  WS-RUN-DATE-WORK.
007100     05  WS-RUN-CENTURY        PIC 9(02).
007200     05  WS-RUN-YY             PIC 9(02).
007300     05  WS-RUN-MM             PIC 9(02).
007400     05  WS-RUN-DD             PIC 9(02).
007500     05  FILLER                PIC X(04).
007600 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-WORK.
007700     05  WS-RUN-DATE-CCYYMMDD  PIC 9(08).
007800     05  FILLER                PIC X(04).
007900 01  WS-HISTORY-WORK.
008000     COPY HISTCPY REPLACING ==:TAG:== BY ==HIST==.
008100 01  WS-RECEIPT-WORK.
008200     COPY RCPTCPY REPLACING ==:TAG:== BY ==RCPT==.
008300*
008400*    PER-CUSTOMER PAYMENT TABLE.  ONE FIXED BUCKET PER KNOWN
008500*    PAYMENT METHOD (CARD/EWALLET/CASH) RATHER THAN A NESTED
008600*    OCCURS -- THE METHOD LIST IS FIXED AND SMALL, SAME AS THE
008700*    CATEGORY TABLES ELSEWHERE IN THIS SYSTEM.
008800*
008900 01  WS-CUST-PAY-TABLE.
009000     05  WS-CUST-PAY-ENTRY     OCCURS 300 TIMES
009100                                INDEXED BY WS-CUST-IDX.
009200         10  WS-CP-CUST-ID      PIC X(10).
009300         10  WS-CP-CUST-NAME    PIC X(30).
009400         10  WS-CP-RENTALS      PIC 9(05)    COMP.
009500         10  WS-CP-SPENT        PIC S9(9)V99 COMP-3.
009600         10  WS-CP-POINTS       PIC S9(7)    COMP.
009700         10  WS-CP-AMT-CARD     PIC S9(9)V99 COMP-3.
009800         10  WS-CP-AMT-EWALLET  PIC S9(9)V99 COMP-3.
009900         10  WS-CP-AMT-CASH     PIC S9(9)V99 COMP-3.
010000         10  FILLER             PIC X(05).
010100 77  WS-CUST-COUNT             PIC 9(04)    COMP VALUE 0.
010200 77  WS-CUST-MAX               PIC 9(04)    COMP VALUE 300.
010300 77  WS-FOUND-SW               PIC X(01) VALUE 'N'.
010400     88  WS-CUST-WAS-FOUND         VALUE 'Y'.
010500 01  WS-TIER-CODE              PIC X(08) VALUE SPACES.
010600 01  WS-PREF-METHOD            PIC X(10) VALUE SPACES.
010700 01  WS-LOOKUP-NAME            PIC X(30) VALUE SPACES.
010800 01  WS-AVG-COST               PIC S9(7)V99 VALUE 0.
010900*
011000*    PRINT-LINE WORK AREA AND NUMERIC EDIT FIELDS.
011100*
011200 01  WS-PRINT-LINE               PIC X(132) VALUE SPACES.
011300 01  WS-PRINT-LINE-ALT REDEFINES WS-PRINT-LINE.
011400     05  FILLER                  PIC X(132).
011500 01  WS-EDIT-AMOUNT               PIC Z,ZZZ,ZZ9.99.
011600 01  WS-EDIT-COUNT                PIC ZZZ,ZZZ,ZZ9.
011700 01  WS-DUMP-AREA.
011800     05  WS-DUMP-KEY              PIC X(10) VALUE SPACES.
011900 01  WS-DUMP-AREA-ALT REDEFINES WS-DUMP-AREA.
012000     05  WS-DUMP-RAW              PIC X(10).
012100 PROCEDURE DIVISION.
012200*
012300*    MAIN LINE
012400*
012500 000-MAIN-RTN.
012600     ACCEPT WS-TODAY-WORK FROM DATE.
012700     PERFORM 050-DERIVE-RUN-DATE      THRU 050-EXIT.
012800     PERFORM 700-OPEN-FILES           THRU 700-EXIT.
012900     PERFORM 100-READ-HISTORY-FILE    THRU 100-EXIT.
013000     PERFORM 105-PROCESS-ONE-HISTORY  THRU 105-EXIT
013100         UNTIL WS-AT-HIST-EOF.
013200     PERFORM 150-READ-RECEIPT-FILE    THRU 150-EXIT.
013300     PERFORM 155-PROCESS-ONE-RECEIPT  THRU 155-EXIT
013400         UNTIL WS-AT-RCPT-EOF.
013500     PERFORM 800-PRINT-PAYMENT-SUMMARY THRU 800-EXIT.
013600     PERFORM 790-CLOSE-FILES           THRU 790-EXIT.
013700     GOBACK.
013800*
013900 050-DERIVE-RUN-DATE.
014000     MOVE '050-DERIVE-RUN-DATE' TO WS-PARA-NAME.
014100     IF WS-TODAY-YY < 50
014200         MOVE 20 TO WS-RUN-CENTURY
014300     ELSE
014400         MOVE 19 TO WS-RUN-CENTURY
014500     END-IF.
014600     MOVE WS-TODAY-YY TO WS-RUN-YY.
014700     MOVE WS-TODAY-MM TO WS-RUN-MM.
014800     MOVE WS-TODAY-DD TO WS-RUN-DD.
014900 050-EXIT.
015000     EXIT.
015100*
015200 700-OPEN-FILES.
015300     MOVE '700-OPEN-FILES' TO WS-PARA-NAME.
015400     OPEN INPUT HISTORY-FILE RECEIPT-FILE.
015500     OPEN OUTPUT PRINT-FILE.
015600 700-EXIT.
015700     EXIT.
015800*
015900 100-READ-HISTORY-FILE.
016000     MOVE '100-READ-HISTORY-FILE' TO WS-PARA-NAME.
016100     READ HISTORY-FILE INTO WS-HISTORY-WORK.
016200     EVALUATE WS-HISTORY-STATUS
016300         WHEN '00'
016400             CONTINUE
016500         WHEN '10'
016600             MOVE 'Y' TO WS-HIST-EOF
016700         WHEN OTHER
016800             MOVE 'Y' TO WS-HIST-EOF
016900     END-EVALUATE.
017000 100-EXIT.
017100     EXIT.
017200*
017300 105-PROCESS-ONE-HISTORY.
017400     MOVE '105-PROCESS-ONE-HISTORY' TO WS-PARA-NAME.
017500     MOVE CUSTOMER-ID OF WS-HISTORY-WORK TO WS-DUMP-KEY.
017600     MOVE CUSTOMER-NAME OF WS-HISTORY-WORK TO WS-LOOKUP-NAME.
017700     PERFORM 110-FIND-OR-ADD-CUSTOMER THRU 110-EXIT.
017800     ADD 1 TO WS-CP-RENTALS (WS-CUST-IDX).
017900     IF HIST-COMPLETED
018000         ADD TOTAL-AMOUNT OF WS-HISTORY-WORK
018100             TO WS-CP-SPENT (WS-CUST-IDX)
018200     END-IF.
018300     ADD LOYALTY-POINTS OF WS-HISTORY-WORK
018400         TO WS-CP-POINTS (WS-CUST-IDX).
018500     PERFORM 100-READ-HISTORY-FILE THRU 100-EXIT.
018600 105-EXIT.
018700     EXIT.
018800*
018900 110-FIND-OR-ADD-CUSTOMER.
019000*    SHARED BY BOTH THE HISTORY AND RECEIPT PASSES -- LOOKS UP
019100*    WS-DUMP-KEY (ALREADY LOADED BY THE CALLER WITH THE
019200*    CUSTOMER-ID TO FIND) AND LEAVES WS-CUST-IDX POINTING AT
019300*    THE MATCHING OR NEWLY-ADDED ENTRY.
019400     SET WS-CUST-IDX TO 1.
019500     MOVE 'N' TO WS-FOUND-SW.
019600     IF WS-CUST-COUNT > ZERO
019700         SEARCH WS-CUST-PAY-ENTRY
019800             AT END
019900                 CONTINUE
020000             WHEN WS-CP-CUST-ID (WS-CUST-IDX) = WS-DUMP-KEY
020100                 MOVE 'Y' TO WS-FOUND-SW
020200         END-SEARCH
020300     END-IF.
020350     IF WS-CUST-WAS-FOUND OR WS-CUST-COUNT NOT < WS-CUST-MAX
020360         GO TO 110-EXIT.
020400     ADD 1 TO WS-CUST-COUNT.
020500     SET WS-CUST-IDX TO WS-CUST-COUNT.
020600     MOVE WS-DUMP-KEY            TO WS-CP-CUST-ID (WS-CUST-IDX).
020700     MOVE WS-LOOKUP-NAME         TO WS-CP-CUST-NAME (WS-CUST-IDX).
020800     MOVE ZERO TO WS-CP-RENTALS (WS-CUST-IDX).
020900     MOVE ZERO TO WS-CP-SPENT (WS-CUST-IDX).
021000     MOVE ZERO TO WS-CP-POINTS (WS-CUST-IDX).
021100     MOVE ZERO TO WS-CP-AMT-CARD (WS-CUST-IDX).
021200     MOVE ZERO TO WS-CP-AMT-EWALLET (WS-CUST-IDX).
021300     MOVE ZERO TO WS-CP-AMT-CASH (WS-CUST-IDX).
021600 110-EXIT.
021700     EXIT.
021800*
021900 150-READ-RECEIPT-FILE.
022000     MOVE '150-READ-RECEIPT-FILE' TO WS-PARA-NAME.
022100     READ RECEIPT-FILE INTO WS-RECEIPT-WORK.
022200     EVALUATE WS-RECEIPT-STATUS
022300         WHEN '00'
022400             CONTINUE
022500         WHEN '10'
022600             MOVE 'Y' TO WS-RCPT-EOF
022700         WHEN OTHER
022800             MOVE 'Y' TO WS-RCPT-EOF
022900     END-EVALUATE.
023000 150-EXIT.
023100     EXIT.
023200*
023300 155-PROCESS-ONE-RECEIPT.
023400*    EVERY RECEIPT WAS POSTED FOR A CUSTOMER ALREADY SEEN ON
023500*    THE HISTORY PASS (300-POST-RECEIPT IN VRB100 NEVER RUNS
023600*    FOR A CANCELLED RENTAL), SO 110 WILL ALMOST ALWAYS FIND
023700*    AN EXISTING ENTRY HERE -- IT STILL ADDS ONE IF NOT, SO
023800*    THIS PASS NEVER DEPENDS ON RUN ORDER.
023900     MOVE '155-PROCESS-ONE-RECEIPT' TO WS-PARA-NAME.
024000     MOVE CUSTOMER-ID OF WS-RECEIPT-WORK TO WS-DUMP-KEY.
024100     MOVE SPACES TO WS-LOOKUP-NAME.
024200     PERFORM 110-FIND-OR-ADD-CUSTOMER THRU 110-EXIT.
024300     PERFORM 160-ACCUM-PAYMENT-METHOD THRU 160-EXIT.
024400     PERFORM 150-READ-RECEIPT-FILE    THRU 150-EXIT.
024500 155-EXIT.
024600     EXIT.
024700*
024800 160-ACCUM-PAYMENT-METHOD.
024900     EVALUATE PAYMENT-METHOD OF WS-RECEIPT-WORK
025000         WHEN 'CARD'
025100             ADD FINAL-AMOUNT OF WS-RECEIPT-WORK
025200                 TO WS-CP-AMT-CARD (WS-CUST-IDX)
025300         WHEN 'EWALLET'
025400             ADD FINAL-AMOUNT OF WS-RECEIPT-WORK
025500                 TO WS-CP-AMT-EWALLET (WS-CUST-IDX)
025600         WHEN 'CASH'
025700             ADD FINAL-AMOUNT OF WS-RECEIPT-WORK
025800                 TO WS-CP-AMT-CASH (WS-CUST-IDX)
025900     END-EVALUATE.
026000 160-EXIT.
026100     EXIT.
026200*
026300 800-PRINT-PAYMENT-SUMMARY.
026400     MOVE '800-PRINT-PAYMENT-SUMMARY' TO WS-PARA-NAME.
026500     MOVE SPACES TO WS-PRINT-LINE.
026600     STRING 'VESSEL RENTAL BATCH -- PAYMENT SUMMARY REPORT'
026700         DELIMITED BY SIZE INTO WS-PRINT-LINE.
026800     PERFORM 950-WRITE-LINE THRU 950-EXIT.
026900     PERFORM 810-PRINT-ONE-CUSTOMER THRU 810-EXIT
027000         VARYING WS-CUST-IDX FROM 1 BY 1
027100         UNTIL WS-CUST-IDX > WS-CUST-COUNT.
027200 800-EXIT.
027300     EXIT.
027400*
027500 810-PRINT-ONE-CUSTOMER.
027600     PERFORM 300-CLASSIFY-TIER         THRU 300-EXIT.
027700     PERFORM 320-DETERMINE-PREF-METHOD THRU 320-EXIT.
027800     MOVE SPACES TO WS-PRINT-LINE.
027900     STRING 'CUSTOMER ' WS-CP-CUST-ID (WS-CUST-IDX) ' '
028000         WS-CP-CUST-NAME (WS-CUST-IDX)
028100         DELIMITED BY SIZE INTO WS-PRINT-LINE.
028200     PERFORM 950-WRITE-LINE THRU 950-EXIT.
028300     MOVE WS-CP-RENTALS (WS-CUST-IDX) TO WS-EDIT-COUNT.
028400     STRING '  TOTAL RENTALS . . . . . . : ' WS-EDIT-COUNT
028500         DELIMITED BY SIZE INTO WS-PRINT-LINE.
028600     PERFORM 950-WRITE-LINE THRU 950-EXIT.
028700     MOVE WS-CP-SPENT (WS-CUST-IDX) TO WS-EDIT-AMOUNT.
028800     STRING '  TOTAL SPENT (RM) . . . . . : ' WS-EDIT-AMOUNT
028900         DELIMITED BY SIZE INTO WS-PRINT-LINE.
029000     PERFORM 950-WRITE-LINE THRU 950-EXIT.
029100     IF WS-CP-RENTALS (WS-CUST-IDX) > ZERO
029200         COMPUTE WS-AVG-COST ROUNDED =
029300             WS-CP-SPENT (WS-CUST-IDX) / WS-CP-RENTALS (WS-CUST-I
029400     ELSE
029500         MOVE ZERO TO WS-AVG-COST
029600     END-IF.
029700     MOVE WS-AVG-COST TO WS-EDIT-AMOUNT.
029800     STRING '  AVERAGE COST/RENTAL (RM) : ' WS-EDIT-AMOUNT
029900         DELIMITED BY SIZE INTO WS-PRINT-LINE.
030000     PERFORM 950-WRITE-LINE THRU 950-EXIT.
030100     MOVE WS-CP-POINTS (WS-CUST-IDX) TO WS-EDIT-COUNT.
030200     STRING '  LOYALTY POINTS EARNED . . : ' WS-EDIT-COUNT
030300         DELIMITED BY SIZE INTO WS-PRINT-LINE.
030400     PERFORM 950-WRITE-LINE THRU 950-EXIT.
030500     MOVE SPACES TO WS-PRINT-LINE.
030600     STRING '  LAST PAYMENT DATE . . . . : ' WS-RUN-DATE-CCYYMMDD
030700         DELIMITED BY SIZE INTO WS-PRINT-LINE.
030800     PERFORM 950-WRITE-LINE THRU 950-EXIT.
030900     MOVE SPACES TO WS-PRINT-LINE.
031000     STRING '  PREFERRED METHOD . . . . : ' WS-PREF-METHOD
031100         DELIMITED BY SIZE INTO WS-PRINT-LINE.
031200     PERFORM 950-WRITE-LINE THRU 950-EXIT.
031300     MOVE WS-CP-AMT-CARD (WS-CUST-IDX) TO WS-EDIT-AMOUNT.
031400     STRING '    CARD . . . . . . . . .  : ' WS-EDIT-AMOUNT
031500         DELIMITED BY SIZE INTO WS-PRINT-LINE.
031600     PERFORM 950-WRITE-LINE THRU 950-EXIT.
031700     MOVE WS-CP-AMT-EWALLET (WS-CUST-IDX) TO WS-EDIT-AMOUNT.
031800     STRING '    EWALLET . . . . . . .  : ' WS-EDIT-AMOUNT
031900         DELIMITED BY SIZE INTO WS-PRINT-LINE.
032000     PERFORM 950-WRITE-LINE THRU 950-EXIT.
032100     MOVE WS-CP-AMT-CASH (WS-CUST-IDX) TO WS-EDIT-AMOUNT.
032200     STRING '    CASH . . . . . . . . .  : ' WS-EDIT-AMOUNT
032300         DELIMITED BY SIZE INTO WS-PRINT-LINE.
032400     PERFORM 950-WRITE-LINE THRU 950-EXIT.
032500     MOVE SPACES TO WS-PRINT-LINE.
032600     STRING '  SPENDING TIER . . . . . . : ' WS-TIER-CODE
032700         DELIMITED BY SIZE INTO WS-PRINT-LINE.
032800     PERFORM 950-WRITE-LINE THRU 950-EXIT.
032900 810-EXIT.
033000     EXIT.
033100*
033200 300-CLASSIFY-TIER.
033300     EVALUATE TRUE
033400         WHEN WS-CP-SPENT (WS-CUST-IDX) >= 5000
033500             MOVE 'PLATINUM' TO WS-TIER-CODE
033600         WHEN WS-CP-SPENT (WS-CUST-IDX) >= 2000
033700             MOVE 'GOLD'     TO WS-TIER-CODE
033800         WHEN WS-CP-SPENT (WS-CUST-IDX) >= 500
033900             MOVE 'SILVER'   TO WS-TIER-CODE
034000         WHEN OTHER
034100             MOVE 'BRONZE'   TO WS-TIER-CODE
034200     END-EVALUATE.
034300 300-EXIT.
034400     EXIT.
034500*
034600 320-DETERMINE-PREF-METHOD.
034700*    HIGHEST CUMULATIVE RM WINS; A TIE GOES TO WHICHEVER METHOD
034800*    IS TESTED FIRST -- CARD, THEN EWALLET, THEN CASH - CR 0161.
034900     MOVE 'CARD'    TO WS-PREF-METHOD.
035000     IF WS-CP-AMT-EWALLET (WS-CUST-IDX) > WS-CP-AMT-CARD (WS-CUST
035100         MOVE 'EWALLET' TO WS-PREF-METHOD
035200     END-IF.
035300     IF WS-PREF-METHOD = 'CARD'
035400         IF WS-CP-AMT-CASH (WS-CUST-IDX) > WS-CP-AMT-CARD (WS-CUS
035500             MOVE 'CASH' TO WS-PREF-METHOD
035600         END-IF
035700     ELSE
035800         IF WS-CP-AMT-CASH (WS-CUST-IDX) > WS-CP-AMT-EWALLET (WS-
035900             MOVE 'CASH' TO WS-PREF-METHOD
036000         END-IF
036100     END-IF.
036200 320-EXIT.
036300     EXIT.
036400*
036500 950-WRITE-LINE.
036600     WRITE PRINT-REC FROM WS-PRINT-LINE.
036700     MOVE SPACES TO WS-PRINT-LINE.
036800 950-EXIT.
036900     EXIT.
037000*
037100 790-CLOSE-FILES.
037200     MOVE '790-CLOSE-FILES' TO WS-PARA-NAME.
037300     CLOSE HISTORY-FILE RECEIPT-FILE PRINT-FILE.
037400 790-EXIT.
037500     EXIT.
